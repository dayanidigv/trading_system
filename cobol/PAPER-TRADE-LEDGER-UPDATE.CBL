000100******************************************************************
000200*                                                                *
000300*   P A P E R   T R A D E   L E D G E R   U P D A T E            *
000400*                                                                *
000500*   DAILY EQUITY RULE-ENGINE - STEP 2 OF 3 (TRADE SIMULATION)    *
000600*                                                                *
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900******************************************************************
001000 PROGRAM-ID.     PAPER-TRADE-LEDGER-UPDATE.
001100 AUTHOR.         S D HOLCOMB.
001200 INSTALLATION.   DATA PROCESSING - QUANTITATIVE RESEARCH DESK.
001300 DATE-WRITTEN.   03/02/1995.
001400 DATE-COMPILED.  03/02/1995.
001500 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600******************************************************************
001700*                    C H A N G E   L O G                        *
001800******************************************************************
001900* 03/02/1995 SDH  CR-5201  ORIGINAL PROGRAM. OPENS SIMULATED     *
002000*                          PAPER TRADES FOR ELIGIBLE SYMBOLS AND *
002100*                          UPDATES EXISTING OPEN TRADES FROM     *
002200*                          TODAY'S BAR EXTRACT.                  *
002300* 09/14/1995 SDH  CR-5260  ADDED STRICT EXIT PRIORITY - STOP     *
002400*                          LOSS CHECKED BEFORE TARGET, TARGET    *
002500*                          BEFORE BEHAVIOR FAILURE, BEHAVIOR     *
002600*                          BEFORE MAX HOLDING DAYS.              *
002700* 04/19/1996 RJK  PR-0601  SHARE COUNT WAS ROUNDING UP INSTEAD   *
002800*                          OF TRUNCATING - OVERSTATED POSITION   *
002900*                          VALUE ON LOW PRICE ISSUES.            *
003000* 11/03/1997 MPT  CR-5392  ADDED MFE/MAE TRACKING ON EVERY OPEN  *
003100*                          TRADE FOR THE DAILY UPDATE STEP.      *
003200* 01/09/1998 MPT  Y2K-118  CENTURY WINDOWING FOR ALL 6-DIGIT     *
003300*                          DATE FIELDS RECEIVED FROM UPSTREAM    *
003400*                          FEEDS. HOLDING-DAYS CALENDAR MATH     *
003500*                          NOW CARRIES A FULL 4-DIGIT YEAR.      *
003600* 07/02/1998 MPT  Y2K-118  REGRESSION FIX - LEAP-YEAR TABLE WAS  *
003700*                          KEYED OFF THE 2-DIGIT YEAR.           *
003800* 06/11/1999 SDH  PR-0758  BEHAVIOR-FAILURE EXIT WAS USING THE   *
003900*                          WRONG P&L PERCENT THRESHOLD SIGN ON   *
004000*                          LOSING TRADES.                        *
004100* 08/30/2000 RJK  CR-5560  LEDGER REWRITE NOW SORTS BY ENTRY     *
004200*                          DATE INSTEAD OF PRESERVING FILE       *
004300*                          ORDER, PER AUDIT REQUEST.              *
004400* 02/14/2002 SDH  CR-5712  TRADE ID NOW BUILT FROM SYMBOL PREFIX *
004500*                          PLUS A DAILY SEQUENCE NUMBER.          *
004600* 10/05/2004 RJK  CR-5911  THIS STEP NOW READS THE DAILY BAR     *
004700*                          EXTRACT WRITTEN BY STOCK-DAILY-       *
004800*                          ANALYSIS RATHER THAN THE ANALYSIS     *
004900*                          LOG, SO LOW/HIGH ARE AVAILABLE FOR    *
005000*                          THE EXIT-PRIORITY CHECK.               *
005100* 03/22/2005 SDH  PR-0819  MFE/MAE WERE BEING LEFT AS THE RAW    *
005200*                          HIGH/LOW PRICE INSTEAD OF THE PERCENT *
005300*                          EXCURSION OFF ENTRY PRICE - RESEARCH  *
005400*                          DESK WAS GETTING 3-DIGIT GARBAGE ON   *
005500*                          THE FAVORABLE/ADVERSE COLUMNS FOR ANY *
005600*                          ISSUE OVER $999.  NOW ZEROED AT OPEN  *
005700*                          AND RECOMPUTED AS A PERCENT OF THE    *
005800*                          ENTRY PRICE ON EVERY DAILY UPDATE.     *
005900* 02/11/2006 RJK  PR-0891  3000-OPEN-NEW-TRADE WAS BLANKING THE  *
006000*                          EXIT-REASON AND OUTCOME FIELDS ON A   *
006100*                          NEW OPEN INSTEAD OF STAMPING THEM     *
006200*                          PENDING - DOWNSTREAM REPORTS COULD    *
006300*                          NOT TELL A STILL-OPEN TRADE FROM ONE   *
006400*                          WHOSE OUTCOME WAS NEVER SET.  BOTH    *
006500*                          FIELDS NOW MOVE "PENDING" AT OPEN.    *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800******************************************************************
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.        IBM-3090.
007100 OBJECT-COMPUTER.        IBM-3090.
007200 SPECIAL-NAMES.
007300     C01                     IS TOP-OF-FORM
007400     CLASS SYMBOL-CHARACTERS IS "A" THRU "Z", "0" THRU "9"
007500     UPSI-0 ON  STATUS IS WS-DEBUG-TRACE-ON
007600            OFF STATUS IS WS-DEBUG-TRACE-OFF.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT DAILY-EXTRACT-FILE  ASSIGN TO BAREXTR
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100     SELECT TRADE-FILE-IN       ASSIGN TO TRADEIN
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT TRADE-FILE-OUT      ASSIGN TO TRADEOUT
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500******************************************************************
008600 DATA DIVISION.
008700******************************************************************
008800 FILE SECTION.
008900*----------------------------------------------------------------*
009000*    DAILY-EXTRACT-FILE - TODAY'S ANALYZED BARS FROM STEP 1      *
009100*----------------------------------------------------------------*
009200 FD  DAILY-EXTRACT-FILE.
009300 01  DAILY-EXTRACT-RECORD-IN.
009400     05  DE-SYMBOL                      PIC X(12).
009500     05  DE-DATE.
009600         10  DE-YYYY-DATE.
009700             15  DE-CC-DATE             PIC 9(02).
009800             15  DE-YY-DATE             PIC 9(02).
009900         10  DE-MM-DATE                 PIC 9(02).
010000         10  DE-DD-DATE                 PIC 9(02).
010100     05  DE-CLOSE                       PIC S9(05)V9(02).
010200     05  DE-LOW                         PIC S9(05)V9(02).
010300     05  DE-HIGH                        PIC S9(05)V9(02).
010400     05  DE-BEHAVIOR                    PIC X(12).
010500     05  DE-TREND-STATE                 PIC X(10).
010600     05  DE-ENTRY-STATE                 PIC X(04).
010700     05  DE-RS-STATE                    PIC X(07).
010800     05  DE-MARKET-STATE                PIC X(08).
010900     05  DE-FUND-STATE                  PIC X(07).
011000     05  DE-ELIGIBLE-CD                 PIC X(01).
011100     05  FILLER                         PIC X(11).
011200*----------------------------------------------------------------*
011300*    TRADE-FILE-IN - EXISTING LEDGER AS OF YESTERDAY'S CLOSE     *
011400*----------------------------------------------------------------*
011500 FD  TRADE-FILE-IN.
011600 01  TRADE-RECORD-IN.
011700     05  TI-TRADE-ID                    PIC X(08).
011800     05  TI-SYMBOL                      PIC X(12).
011900     05  TI-ENTRY-DATE                  PIC 9(08).
012000     05  TI-ENTRY-PRICE                 PIC S9(05)V9(02).
012100     05  TI-SHARES                      PIC 9(07).
012200     05  TI-POSITION-VALUE              PIC S9(09)V9(02).
012300     05  TI-STOP-LOSS                   PIC S9(05)V9(02).
012400     05  TI-TARGET                      PIC S9(05)V9(02).
012500     05  TI-MAX-HOLD-DAYS               PIC 9(03).
012600     05  TI-TREND-STATE                 PIC X(12).
012700     05  TI-ENTRY-STATE                 PIC X(12).
012800     05  TI-RS-STATE                    PIC X(12).
012900     05  TI-MARKET-STATE                PIC X(12).
013000     05  TI-BEHAVIOR-STATE              PIC X(12).
013100     05  TI-FUND-STATE                  PIC X(12).
013200     05  TI-STATUS                      PIC X(06).
013300     05  TI-EXIT-DATE                   PIC 9(08).
013400     05  TI-EXIT-PRICE                  PIC S9(05)V9(02).
013500     05  TI-EXIT-REASON                 PIC X(16).
013600     05  TI-OUTCOME                     PIC X(07).
013700     05  TI-PNL                         PIC S9(07)V9(02).
013800     05  TI-PNL-PCT                     PIC S9(03)V9(02).
013900     05  TI-HOLDING-DAYS                PIC 9(03).
014000     05  TI-MFE                         PIC S9(03)V9(02).
014100     05  TI-MAE                         PIC S9(03)V9(02).
014200     05  FILLER                         PIC X(27).
014300*----------------------------------------------------------------*
014400*    TRADE-FILE-OUT - COMPLETE LEDGER REWRITTEN, ENTRY-DATE      *
014500*    SEQUENCE                                                    *
014600*----------------------------------------------------------------*
014700 FD  TRADE-FILE-OUT.
014800 01  TRADE-RECORD-OUT.
014900     05  TR-TRADE-ID                    PIC X(08).
015000     05  TR-SYMBOL                      PIC X(12).
015100     05  TR-ENTRY-DATE.
015200         10  TR-ENTRY-YYYY-DATE.
015300             15  TR-ENTRY-CC-DATE       PIC 9(02).
015400             15  TR-ENTRY-YY-DATE       PIC 9(02).
015500         10  TR-ENTRY-MM-DATE           PIC 9(02).
015600         10  TR-ENTRY-DD-DATE           PIC 9(02).
015700     05  TR-ENTRY-PRICE                 PIC S9(05)V9(02).
015800     05  TR-SHARES                      PIC 9(07).
015900     05  TR-POSITION-VALUE               PIC S9(09)V9(02).
016000     05  TR-STOP-LOSS                   PIC S9(05)V9(02).
016100     05  TR-TARGET                      PIC S9(05)V9(02).
016200     05  TR-MAX-HOLD-DAYS               PIC 9(03).
016300     05  TR-TREND-STATE                 PIC X(12).
016400     05  TR-ENTRY-STATE                 PIC X(12).
016500     05  TR-RS-STATE                    PIC X(12).
016600     05  TR-MARKET-STATE                PIC X(12).
016700     05  TR-BEHAVIOR-STATE               PIC X(12).
016800     05  TR-FUND-STATE                  PIC X(12).
016900     05  TR-STATUS                      PIC X(06).
017000         88  TR-STATUS-OPEN                 VALUE "OPEN  ".
017100         88  TR-STATUS-CLOSED               VALUE "CLOSED".
017200     05  TR-EXIT-DATE.
017300         10  TR-EXIT-YYYY-DATE.
017400             15  TR-EXIT-CC-DATE        PIC 9(02).
017500             15  TR-EXIT-YY-DATE        PIC 9(02).
017600         10  TR-EXIT-MM-DATE            PIC 9(02).
017700         10  TR-EXIT-DD-DATE            PIC 9(02).
017800     05  TR-EXIT-PRICE                  PIC S9(05)V9(02).
017900     05  TR-EXIT-REASON                 PIC X(16).
018000     05  TR-OUTCOME                     PIC X(07).
018100     05  TR-PNL                         PIC S9(07)V9(02).
018200     05  TR-PNL-PCT                     PIC S9(03)V9(02).
018300     05  TR-HOLDING-DAYS                PIC 9(03).
018400     05  TR-MFE                         PIC S9(03)V9(02).
018500     05  TR-MAE                         PIC S9(03)V9(02).
018600     05  FILLER                         PIC X(27).
018700******************************************************************
018800 WORKING-STORAGE SECTION.
018900******************************************************************
019000 77  WS-DEBUG-DUMP-IDX               PIC 9(05) COMP VALUE ZERO.
019100 77  WS-DEBUG-LINE-CT                PIC 9(05) COMP VALUE ZERO.
019200 01  WS-RUN-PARAMETER-CARD.
019300     05  WS-RUN-DATE.
019400         10  WS-RUN-YYYY-DATE.
019500             15  WS-RUN-CC-DATE         PIC 9(02).
019600             15  WS-RUN-YY-DATE         PIC 9(02).
019700         10  WS-RUN-MM-DATE             PIC 9(02).
019800         10  WS-RUN-DD-DATE             PIC 9(02).
019900     05  FILLER                         PIC X(72).
020000*----------------------------------------------------------------*
020100*    FLAT NUMERIC VIEW OF THE RUN DATE - USED FOR THE TR-*-DATE  *
020200*    COMPARES AGAINST THE LEDGER'S FLAT 9(08) DATE FIELDS        *
020300*----------------------------------------------------------------*
020400 01  WS-RUN-DATE-FLAT-VIEW REDEFINES WS-RUN-PARAMETER-CARD.
020500     05  WS-RUN-DATE-NUM                PIC 9(08).
020600     05  FILLER                         PIC X(72).
020700*----------------------------------------------------------------*
020800*    SWITCHES                                                    *
020900*----------------------------------------------------------------*
021000 01  WS-SWITCHES.
021100     05  WS-EXTRACT-EOF-SW              PIC X(01) VALUE "N".
021200         88  WS-EXTRACT-EOF                 VALUE "Y".
021300     05  WS-LEDGER-EOF-SW               PIC X(01) VALUE "N".
021400         88  WS-LEDGER-EOF                  VALUE "Y".
021500     05  WS-OPEN-TRADE-FOUND-SW         PIC X(01) VALUE "N".
021600         88  WS-OPEN-TRADE-FOUND            VALUE "Y".
021700     05  WS-STOP-LOSS-HIT-SW            PIC X(01) VALUE "N".
021800         88  WS-STOP-LOSS-HIT               VALUE "Y".
021900     05  WS-TARGET-HIT-SW               PIC X(01) VALUE "N".
022000         88  WS-TARGET-HIT                  VALUE "Y".
022100     05  WS-BEHAVIOR-FAILURE-SW         PIC X(01) VALUE "N".
022200         88  WS-BEHAVIOR-FAILURE-EXIT       VALUE "Y".
022300     05  WS-MAX-HOLDING-HIT-SW          PIC X(01) VALUE "N".
022400         88  WS-MAX-HOLDING-HIT             VALUE "Y".
022500     05  WS-TRADE-CLOSES-TODAY-SW       PIC X(01) VALUE "N".
022600         88  WS-TRADE-CLOSES-TODAY          VALUE "Y".
022700*----------------------------------------------------------------*
022800*    TRADE LEDGER TABLE - LOADED AT START, REWRITTEN AT END,     *
022900*    SORTED BY ENTRY DATE BEFORE THE REWRITE                     *
023000*----------------------------------------------------------------*
023100 01  WS-LEDGER-CONTROL.
023200     05  WS-LEDGER-COUNT                PIC 9(05) COMP.
023300     05  WS-LEDGER-MAX                  PIC 9(05) COMP VALUE 9000.
023400     05  WS-TODAY-SEQUENCE-NO           PIC 9(03) COMP VALUE ZERO.
023500 01  WS-LEDGER-TABLE.
023600     05  WS-LEDGER-ENTRY OCCURS 9000 TIMES
023700                         INDEXED BY LG-IDX.
023800         10  WL-TRADE-ID                PIC X(08).
023900         10  WL-SYMBOL                  PIC X(12).
024000         10  WL-ENTRY-DATE              PIC 9(08).
024100         10  WL-ENTRY-PRICE             PIC S9(05)V9(02).
024200         10  WL-SHARES                  PIC 9(07).
024300         10  WL-POSITION-VALUE          PIC S9(09)V9(02).
024400         10  WL-STOP-LOSS               PIC S9(05)V9(02).
024500         10  WL-TARGET                  PIC S9(05)V9(02).
024600         10  WL-MAX-HOLD-DAYS           PIC 9(03).
024700         10  WL-TREND-STATE             PIC X(12).
024800         10  WL-ENTRY-STATE             PIC X(12).
024900         10  WL-RS-STATE                PIC X(12).
025000         10  WL-MARKET-STATE            PIC X(12).
025100         10  WL-BEHAVIOR-STATE          PIC X(12).
025200         10  WL-FUND-STATE              PIC X(12).
025300         10  WL-STATUS                  PIC X(06).
025400         10  WL-EXIT-DATE               PIC 9(08).
025500         10  WL-EXIT-PRICE              PIC S9(05)V9(02).
025600         10  WL-EXIT-REASON             PIC X(16).
025700         10  WL-OUTCOME                 PIC X(07).
025800         10  WL-PNL                     PIC S9(07)V9(02).
025900         10  WL-PNL-PCT                 PIC S9(03)V9(02).
026000         10  WL-HOLDING-DAYS            PIC 9(03).
026100         10  WL-MFE                     PIC S9(03)V9(02).
026200         10  WL-MAE                     PIC S9(03)V9(02).
026300*----------------------------------------------------------------*
026400*    KEY-ONLY VIEW OF THE LEDGER ROW - USED BY THE OPEN-TRADE    *
026500*    SCAN SO THE SEARCH PARAGRAPH DOES NOT HAVE TO CARRY THE     *
026600*    WHOLE ROW AROUND                                            *
026700*----------------------------------------------------------------*
026800 01  WS-LEDGER-KEY-VIEW REDEFINES WS-LEDGER-TABLE.
026900     05  WK-LEDGER-ENTRY OCCURS 9000 TIMES
027000                         INDEXED BY WK-IDX.
027100         10  WK-TRADE-ID                PIC X(08).
027200         10  WK-SYMBOL                  PIC X(12).
027300         10  WK-ENTRY-DATE              PIC 9(08).
027400         10  FILLER                     PIC X(185).
027500*----------------------------------------------------------------*
027600*    SYMBOL/STATUS-ONLY VIEW OF THE LEDGER ROW - USED BY THE     *
027700*    END-OF-RUN COUNTS SO THEY DO NOT HAVE TO WALK EVERY FIELD   *
027800*----------------------------------------------------------------*
027900 01  WS-LEDGER-STATUS-VIEW REDEFINES WS-LEDGER-TABLE.
028000     05  WV-LEDGER-ENTRY OCCURS 9000 TIMES
028100                         INDEXED BY WV-IDX.
028200         10  WV-SYMBOL                  PIC X(12).
028300         10  WV-STATUS                  PIC X(06).
028400         10  FILLER                     PIC X(195).
028500*----------------------------------------------------------------*
028600*    ONE TRADE'S WORKING FIELDS DURING OPEN/UPDATE/CLOSE         *
028700*----------------------------------------------------------------*
028800 01  WS-CURRENT-TRADE-AREA.
028900     05  WS-CT-SHARES                   PIC 9(07) COMP.
029000     05  WS-CT-POSITION-VALUE            PIC S9(09)V9(02) COMP.
029100     05  WS-CT-ENTRY-PRICE               PIC S9(05)V9(02) COMP.
029200     05  WS-CT-STOP-LOSS                 PIC S9(05)V9(02) COMP.
029300     05  WS-CT-TARGET                    PIC S9(05)V9(02) COMP.
029400     05  WS-CT-HOLDING-DAYS              PIC 9(05) COMP.
029500     05  WS-CT-PNL                       PIC S9(07)V9(02) COMP.
029600     05  WS-CT-PNL-PCT                   PIC S9(03)V9(02) COMP.
029700     05  WS-CT-MFE-PCT                   PIC S9(03)V9(02) COMP.
029800     05  WS-CT-MAE-PCT                   PIC S9(03)V9(02) COMP.
029900*----------------------------------------------------------------*
030000*    CALENDAR-MATH WORK AREA FOR HOLDING-DAYS - NO INTRINSIC     *
030100*    FUNCTIONS ON THIS SHOP'S COMPILER, SO THE JULIAN-DAY        *
030200*    CONVERSION IS HAND ROLLED BELOW                             *
030300*----------------------------------------------------------------*
030400 01  WS-CALENDAR-AREA.
030500     05  WS-ENTRY-DATE-WORK.
030600         10  WS-ENTRY-YYYY              PIC 9(04).
030700         10  WS-ENTRY-MM                PIC 9(02).
030800         10  WS-ENTRY-DD                PIC 9(02).
030900     05  WS-EXIT-DATE-WORK.
031000         10  WS-EXIT-YYYY               PIC 9(04).
031100         10  WS-EXIT-MM                 PIC 9(02).
031200         10  WS-EXIT-DD                 PIC 9(02).
031300     05  WS-ENTRY-JULIAN                PIC 9(07) COMP.
031400     05  WS-EXIT-JULIAN                 PIC 9(07) COMP.
031500     05  WS-JULIAN-YY                   PIC 9(04) COMP.
031600     05  WS-JULIAN-MM                   PIC 9(02) COMP.
031700     05  WS-JULIAN-DD                   PIC 9(02) COMP.
031800     05  WS-JULIAN-QUOTIENT             PIC 9(04) COMP.
031900     05  WS-JULIAN-LEAP-REM             PIC 9(02) COMP.
032000*----------------------------------------------------------------*
032100*    MISCELLANEOUS                                                *
032200*----------------------------------------------------------------*
032300 01  WS-MISC-AREA.
032400     05  WS-I                           PIC 9(05) COMP.
032500     05  WS-J                           PIC 9(07) COMP.
032600     05  WS-SWAP-AREA                   PIC X(213).
032700     05  WS-BUDGET-AMOUNT                PIC S9(09)V9(02) COMP
032800                                          VALUE 100000.00.
032900*----------------------------------------------------------------*
033000*    RUN TOTALS                                                  *
033100*----------------------------------------------------------------*
033200 01  WS-RUN-TOTALS.
033300     05  WS-TRADES-OPENED-CT            PIC 9(05) COMP VALUE ZERO.
033400     05  WS-TRADES-UPDATED-CT           PIC 9(05) COMP VALUE ZERO.
033500     05  WS-TRADES-CLOSED-CT            PIC 9(05) COMP VALUE ZERO.
033600******************************************************************
033700 PROCEDURE DIVISION.
033800******************************************************************
033900 0000-MAIN-CONTROL.
034000*
034100     PERFORM 0100-INITIALIZE             THRU 0100-EXIT.
034200     PERFORM 1000-LOAD-EXISTING-LEDGER   THRU 1000-EXIT.
034300     PERFORM 2000-PROCESS-EXTRACT        THRU 2000-EXIT.
034400     PERFORM 4700-SORT-LEDGER-BY-ENTRY   THRU 4700-EXIT.
034500     IF WS-DEBUG-TRACE-ON
034600         PERFORM 9000-DEBUG-DUMP-LEDGER   THRU 9000-EXIT
034700     END-IF.
034800     PERFORM 5000-REWRITE-LEDGER         THRU 5000-EXIT.
034900     PERFORM 9800-CLOSE-FILES            THRU 9800-EXIT.
035000     DISPLAY "PAPER-TRADE-LEDGER-UPDATE TRADES OPENED "
035100             WS-TRADES-OPENED-CT.
035200     DISPLAY "PAPER-TRADE-LEDGER-UPDATE TRADES UPDATED"
035300             WS-TRADES-UPDATED-CT.
035400     DISPLAY "PAPER-TRADE-LEDGER-UPDATE TRADES CLOSED "
035500             WS-TRADES-CLOSED-CT.
035600     STOP RUN.
035700*
035800 0000-EXIT.
035900     EXIT.
036000*----------------------------------------------------------------*
036100 0100-INITIALIZE.
036200*----------------------------------------------------------------*
036300     ACCEPT WS-RUN-PARAMETER-CARD FROM SYSIN.
036400     OPEN INPUT  DAILY-EXTRACT-FILE
036500                 TRADE-FILE-IN.
036600*
036700 0100-EXIT.
036800     EXIT.
036900*----------------------------------------------------------------*
037000*    1000 SERIES - LOAD THE EXISTING LEDGER INTO A TABLE         *
037100*----------------------------------------------------------------*
037200 1000-LOAD-EXISTING-LEDGER.
037300*
037400     PERFORM 1010-READ-LEDGER-RECORD THRU 1010-EXIT.
037500     PERFORM 1020-STORE-LEDGER-ENTRY THRU 1020-EXIT
037600         UNTIL WS-LEDGER-EOF.
037700*
037800 1000-EXIT.
037900     EXIT.
038000*----------------------------------------------------------------*
038100 1010-READ-LEDGER-RECORD.
038200*----------------------------------------------------------------*
038300     READ TRADE-FILE-IN
038400         AT END
038500             SET WS-LEDGER-EOF TO TRUE
038600     END-READ.
038700*
038800 1010-EXIT.
038900     EXIT.
039000*----------------------------------------------------------------*
039100 1020-STORE-LEDGER-ENTRY.
039200*----------------------------------------------------------------*
039300     ADD 1 TO WS-LEDGER-COUNT.
039400     SET LG-IDX TO WS-LEDGER-COUNT.
039500     MOVE TI-TRADE-ID         TO WL-TRADE-ID (LG-IDX).
039600     MOVE TI-SYMBOL           TO WL-SYMBOL (LG-IDX).
039700     MOVE TI-ENTRY-DATE       TO WL-ENTRY-DATE (LG-IDX).
039800     MOVE TI-ENTRY-PRICE      TO WL-ENTRY-PRICE (LG-IDX).
039900     MOVE TI-SHARES           TO WL-SHARES (LG-IDX).
040000     MOVE TI-POSITION-VALUE   TO WL-POSITION-VALUE (LG-IDX).
040100     MOVE TI-STOP-LOSS        TO WL-STOP-LOSS (LG-IDX).
040200     MOVE TI-TARGET           TO WL-TARGET (LG-IDX).
040300     MOVE TI-MAX-HOLD-DAYS    TO WL-MAX-HOLD-DAYS (LG-IDX).
040400     MOVE TI-TREND-STATE      TO WL-TREND-STATE (LG-IDX).
040500     MOVE TI-ENTRY-STATE      TO WL-ENTRY-STATE (LG-IDX).
040600     MOVE TI-RS-STATE         TO WL-RS-STATE (LG-IDX).
040700     MOVE TI-MARKET-STATE     TO WL-MARKET-STATE (LG-IDX).
040800     MOVE TI-BEHAVIOR-STATE   TO WL-BEHAVIOR-STATE (LG-IDX).
040900     MOVE TI-FUND-STATE       TO WL-FUND-STATE (LG-IDX).
041000     MOVE TI-STATUS           TO WL-STATUS (LG-IDX).
041100     MOVE TI-EXIT-DATE        TO WL-EXIT-DATE (LG-IDX).
041200     MOVE TI-EXIT-PRICE       TO WL-EXIT-PRICE (LG-IDX).
041300     MOVE TI-EXIT-REASON      TO WL-EXIT-REASON (LG-IDX).
041400     MOVE TI-OUTCOME          TO WL-OUTCOME (LG-IDX).
041500     MOVE TI-PNL              TO WL-PNL (LG-IDX).
041600     MOVE TI-PNL-PCT          TO WL-PNL-PCT (LG-IDX).
041700     MOVE TI-HOLDING-DAYS     TO WL-HOLDING-DAYS (LG-IDX).
041800     MOVE TI-MFE              TO WL-MFE (LG-IDX).
041900     MOVE TI-MAE              TO WL-MAE (LG-IDX).
042000     PERFORM 1010-READ-LEDGER-RECORD THRU 1010-EXIT.
042100*
042200 1020-EXIT.
042300     EXIT.
042400*----------------------------------------------------------------*
042500*    2000 SERIES - PROCESS TODAY'S DAILY-BAR-EXTRACT             *
042600*----------------------------------------------------------------*
042700 2000-PROCESS-EXTRACT.
042800*
042900     PERFORM 2010-READ-EXTRACT-RECORD THRU 2010-EXIT.
043000     PERFORM 2100-PROCESS-ONE-EXTRACT THRU 2100-EXIT
043100         UNTIL WS-EXTRACT-EOF.
043200*
043300 2000-EXIT.
043400     EXIT.
043500*----------------------------------------------------------------*
043600 2010-READ-EXTRACT-RECORD.
043700*----------------------------------------------------------------*
043800     READ DAILY-EXTRACT-FILE
043900         AT END
044000             SET WS-EXTRACT-EOF TO TRUE
044100     END-READ.
044200*
044300 2010-EXIT.
044400     EXIT.
044500*----------------------------------------------------------------*
044600 2100-PROCESS-ONE-EXTRACT.
044700*----------------------------------------------------------------*
044800     PERFORM 2200-SEARCH-OPEN-TRADE THRU 2200-EXIT.
044900     IF WS-OPEN-TRADE-FOUND
045000         PERFORM 4000-UPDATE-OPEN-TRADE THRU 4000-EXIT
045100         ADD 1 TO WS-TRADES-UPDATED-CT
045200     ELSE
045300         IF DE-ELIGIBLE-CD = "Y"
045400             PERFORM 3000-OPEN-NEW-TRADE THRU 3000-EXIT
045500             ADD 1 TO WS-TRADES-OPENED-CT
045600         END-IF
045700     END-IF.
045800     PERFORM 2010-READ-EXTRACT-RECORD THRU 2010-EXIT.
045900*
046000 2100-EXIT.
046100     EXIT.
046200*----------------------------------------------------------------*
046300 2200-SEARCH-OPEN-TRADE.
046400*----------------------------------------------------------------*
046500     MOVE "N" TO WS-OPEN-TRADE-FOUND-SW.
046600     IF WS-LEDGER-COUNT = ZERO
046700         GO TO 2200-EXIT
046800     END-IF.
046900     PERFORM 2210-SCAN-ONE-LEDGER-ROW THRU 2210-EXIT
047000         VARYING LG-IDX FROM 1 BY 1
047100         UNTIL LG-IDX > WS-LEDGER-COUNT
047200         OR     WS-OPEN-TRADE-FOUND.
047300*
047400 2200-EXIT.
047500     EXIT.
047600*----------------------------------------------------------------*
047700 2210-SCAN-ONE-LEDGER-ROW.
047800*----------------------------------------------------------------*
047900     IF WL-SYMBOL (LG-IDX) = DE-SYMBOL
048000        AND WL-STATUS (LG-IDX) = "OPEN  "
048100         MOVE "Y" TO WS-OPEN-TRADE-FOUND-SW
048200     END-IF.
048300*
048400 2210-EXIT.
048500     EXIT.
048600*----------------------------------------------------------------*
048700*    3000 SERIES - OPEN A NEW PAPER TRADE                       *
048800*----------------------------------------------------------------*
048900 3000-OPEN-NEW-TRADE.
049000*
049100     ADD 1 TO WS-LEDGER-COUNT.
049200     SET LG-IDX TO WS-LEDGER-COUNT.
049300     ADD 1 TO WS-TODAY-SEQUENCE-NO.
049400     PERFORM 3100-BUILD-TRADE-ID     THRU 3100-EXIT.
049500     MOVE DE-SYMBOL               TO WL-SYMBOL (LG-IDX).
049600     MOVE DE-DATE                 TO WL-ENTRY-DATE (LG-IDX).
049700     MOVE DE-CLOSE                TO WL-ENTRY-PRICE (LG-IDX).
049800     COMPUTE WL-SHARES (LG-IDX) =
049900         WS-BUDGET-AMOUNT / DE-CLOSE.
050000     COMPUTE WL-POSITION-VALUE (LG-IDX) ROUNDED =
050100         WL-SHARES (LG-IDX) * DE-CLOSE.
050200     COMPUTE WL-STOP-LOSS (LG-IDX) ROUNDED = DE-CLOSE * 0.95.
050300     COMPUTE WL-TARGET (LG-IDX) ROUNDED    = DE-CLOSE * 1.10.
050400     MOVE 10                      TO WL-MAX-HOLD-DAYS (LG-IDX).
050500     MOVE DE-TREND-STATE          TO WL-TREND-STATE (LG-IDX).
050600     MOVE DE-ENTRY-STATE          TO WL-ENTRY-STATE (LG-IDX).
050700     MOVE DE-RS-STATE             TO WL-RS-STATE (LG-IDX).
050800     MOVE DE-MARKET-STATE         TO WL-MARKET-STATE (LG-IDX).
050900     MOVE DE-BEHAVIOR             TO WL-BEHAVIOR-STATE (LG-IDX).
051000     MOVE DE-FUND-STATE           TO WL-FUND-STATE (LG-IDX).
051100     MOVE "OPEN  "                TO WL-STATUS (LG-IDX).
051200     MOVE ZERO                    TO WL-EXIT-DATE (LG-IDX)
051300                                      WL-EXIT-PRICE (LG-IDX)
051400                                      WL-PNL (LG-IDX)
051500                                      WL-PNL-PCT (LG-IDX)
051600                                      WL-HOLDING-DAYS (LG-IDX)
051700                                      WL-MFE (LG-IDX)
051800                                      WL-MAE (LG-IDX).
051900     MOVE "PENDING"                TO WL-EXIT-REASON (LG-IDX)
052000                                        WL-OUTCOME (LG-IDX).
052100*
052200 3000-EXIT.
052300     EXIT.
052400*----------------------------------------------------------------*
052500*    3100 - BUILD A DETERMINISTIC TRADE ID FROM THE SYMBOL'S     *
052600*    FIRST SIX CHARACTERS PLUS TODAY'S SEQUENCE NUMBER           *
052700*----------------------------------------------------------------*
052800 3100-BUILD-TRADE-ID.
052900*----------------------------------------------------------------*
053000     MOVE SPACES TO WL-TRADE-ID (LG-IDX).
053100     MOVE DE-SYMBOL (1:5) TO WL-TRADE-ID (LG-IDX) (1:5).
053200     MOVE WS-TODAY-SEQUENCE-NO TO WL-TRADE-ID (LG-IDX) (6:3).
053300*
053400 3100-EXIT.
053500     EXIT.
053600*----------------------------------------------------------------*
053700*    4000 SERIES - UPDATE AN EXISTING OPEN TRADE FROM TODAY'S    *
053800*    BAR                                                         *
053900*----------------------------------------------------------------*
054000 4000-UPDATE-OPEN-TRADE.
054100*
054200     COMPUTE WS-CT-MFE-PCT ROUNDED =
054300         (DE-HIGH - WL-ENTRY-PRICE (LG-IDX)) /
054400         WL-ENTRY-PRICE (LG-IDX) * 100.
054500     IF WS-CT-MFE-PCT > WL-MFE (LG-IDX)
054600         MOVE WS-CT-MFE-PCT TO WL-MFE (LG-IDX)
054700     END-IF.
054800     COMPUTE WS-CT-MAE-PCT ROUNDED =
054900         (DE-LOW - WL-ENTRY-PRICE (LG-IDX)) /
055000         WL-ENTRY-PRICE (LG-IDX) * 100.
055100     IF WS-CT-MAE-PCT < WL-MAE (LG-IDX)
055200         MOVE WS-CT-MAE-PCT TO WL-MAE (LG-IDX)
055300     END-IF.
055400     PERFORM 4900-CALC-CALENDAR-DAYS THRU 4900-EXIT.
055500     MOVE WS-CT-HOLDING-DAYS TO WL-HOLDING-DAYS (LG-IDX).
055600     PERFORM 4500-CHECK-EXIT-CONDITIONS THRU 4500-EXIT.
055700     IF WS-TRADE-CLOSES-TODAY
055800         PERFORM 4600-CLOSE-TRADE THRU 4600-EXIT
055900         ADD 1 TO WS-TRADES-CLOSED-CT
056000     END-IF.
056100*
056200 4000-EXIT.
056300     EXIT.
056400*----------------------------------------------------------------*
056500*    4500 - STRICT-PRIORITY EXIT CHECK: STOP LOSS, THEN TARGET,  *
056600*    THEN BEHAVIOR FAILURE, THEN MAX HOLDING DAYS                *
056700*----------------------------------------------------------------*
056800 4500-CHECK-EXIT-CONDITIONS.
056900*
057000     MOVE "N" TO WS-TRADE-CLOSES-TODAY-SW.
057100     MOVE "N" TO WS-STOP-LOSS-HIT-SW WS-TARGET-HIT-SW
057200                 WS-BEHAVIOR-FAILURE-SW WS-MAX-HOLDING-HIT-SW.
057300     IF DE-LOW <= WL-STOP-LOSS (LG-IDX)
057400         MOVE "Y" TO WS-STOP-LOSS-HIT-SW WS-TRADE-CLOSES-TODAY-SW
057500         MOVE WL-STOP-LOSS (LG-IDX) TO WL-EXIT-PRICE (LG-IDX)
057600         MOVE "STOP_LOSS"       TO WL-EXIT-REASON (LG-IDX)
057700         MOVE "LOSS"            TO WL-OUTCOME (LG-IDX)
057800         GO TO 4500-EXIT
057900     END-IF.
058000     IF DE-HIGH >= WL-TARGET (LG-IDX)
058100         MOVE "Y" TO WS-TARGET-HIT-SW WS-TRADE-CLOSES-TODAY-SW
058200         MOVE WL-TARGET (LG-IDX) TO WL-EXIT-PRICE (LG-IDX)
058300         MOVE "TARGET_HIT"     TO WL-EXIT-REASON (LG-IDX)
058400         MOVE "WIN"             TO WL-OUTCOME (LG-IDX)
058500         GO TO 4500-EXIT
058600     END-IF.
058700     IF DE-BEHAVIOR = "FAILURE"
058800         MOVE "Y" TO WS-BEHAVIOR-FAILURE-SW WS-TRADE-CLOSES-TODAY-SW
058900         MOVE DE-CLOSE TO WL-EXIT-PRICE (LG-IDX)
059000         MOVE "BEHAVIOR_FAILURE" TO WL-EXIT-REASON (LG-IDX)
059100         PERFORM 4510-CLASSIFY-BEHAVIOR-OUTCOME THRU 4510-EXIT
059200         GO TO 4500-EXIT
059300     END-IF.
059400     IF WL-HOLDING-DAYS (LG-IDX) >= WL-MAX-HOLD-DAYS (LG-IDX)
059500         MOVE "Y" TO WS-MAX-HOLDING-HIT-SW WS-TRADE-CLOSES-TODAY-SW
059600         MOVE DE-CLOSE TO WL-EXIT-PRICE (LG-IDX)
059700         MOVE "MAX_HOLDING_DAYS" TO WL-EXIT-REASON (LG-IDX)
059800         MOVE "NO-MOVE"         TO WL-OUTCOME (LG-IDX)
059900     END-IF.
060000*
060100 4500-EXIT.
060200     EXIT.
060300*----------------------------------------------------------------*
060400 4510-CLASSIFY-BEHAVIOR-OUTCOME.
060500*----------------------------------------------------------------*
060600     COMPUTE WS-CT-PNL-PCT ROUNDED =
060700         (DE-CLOSE - WL-ENTRY-PRICE (LG-IDX)) /
060800         WL-ENTRY-PRICE (LG-IDX) * 100.
060900     IF WS-CT-PNL-PCT > 1
061000         MOVE "WIN"     TO WL-OUTCOME (LG-IDX)
061100     ELSE
061200         IF WS-CT-PNL-PCT < -1
061300             MOVE "LOSS"    TO WL-OUTCOME (LG-IDX)
061400         ELSE
061500             MOVE "NO-MOVE" TO WL-OUTCOME (LG-IDX)
061600         END-IF
061700     END-IF.
061800*
061900 4510-EXIT.
062000     EXIT.
062100*----------------------------------------------------------------*
062200*    4600 SERIES - CLOSE A TRADE AND COMPUTE FINAL P&L           *
062300*----------------------------------------------------------------*
062400 4600-CLOSE-TRADE.
062500*
062600     MOVE DE-DATE TO WL-EXIT-DATE (LG-IDX).
062700     COMPUTE WL-PNL (LG-IDX) ROUNDED =
062800         (WL-EXIT-PRICE (LG-IDX) - WL-ENTRY-PRICE (LG-IDX)) *
062900         WL-SHARES (LG-IDX).
063000     COMPUTE WL-PNL-PCT (LG-IDX) ROUNDED =
063100         (WL-EXIT-PRICE (LG-IDX) - WL-ENTRY-PRICE (LG-IDX)) /
063200         WL-ENTRY-PRICE (LG-IDX) * 100.
063300     MOVE "CLOSED" TO WL-STATUS (LG-IDX).
063400*
063500 4600-EXIT.
063600     EXIT.
063700*----------------------------------------------------------------*
063800*    4700 SERIES - INSERTION SORT THE LEDGER TABLE BY ENTRY      *
063900*    DATE ASCENDING, BEFORE THE REWRITE                          *
064000*----------------------------------------------------------------*
064100 4700-SORT-LEDGER-BY-ENTRY.
064200*
064300     IF WS-LEDGER-COUNT < 2
064400         GO TO 4700-EXIT
064500     END-IF.
064600     PERFORM 4710-OUTER-PASS THRU 4710-EXIT
064700         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-LEDGER-COUNT.
064800*
064900 4700-EXIT.
065000     EXIT.
065100*----------------------------------------------------------------*
065200 4710-OUTER-PASS.
065300*----------------------------------------------------------------*
065400     MOVE WS-I TO WS-J.
065500     PERFORM 4720-SHIFT-ONE-BACK THRU 4720-EXIT
065600         UNTIL WS-J < 2
065700         OR WL-ENTRY-DATE (WS-J - 1) <= WL-ENTRY-DATE (WS-J).
065800*
065900 4710-EXIT.
066000     EXIT.
066100*----------------------------------------------------------------*
066200 4720-SHIFT-ONE-BACK.
066300*----------------------------------------------------------------*
066400     SET LG-IDX TO WS-J.
066500     SET WK-IDX TO WS-J.
066600     MOVE WS-LEDGER-ENTRY (WS-J) TO WS-SWAP-AREA.
066700     MOVE WS-LEDGER-ENTRY (WS-J - 1) TO WS-LEDGER-ENTRY (WS-J).
066800     MOVE WS-SWAP-AREA TO WS-LEDGER-ENTRY (WS-J - 1).
066900     SUBTRACT 1 FROM WS-J.
067000*
067100 4720-EXIT.
067200     EXIT.
067300*----------------------------------------------------------------*
067400*    4900 - CALENDAR-DAY DIFFERENCE VIA JULIAN DAY NUMBER        *
067500*----------------------------------------------------------------*
067600 4900-CALC-CALENDAR-DAYS.
067700*
067800     MOVE WL-ENTRY-DATE (LG-IDX) TO WS-ENTRY-DATE-WORK.
067900     MOVE DE-DATE                TO WS-EXIT-DATE-WORK.
068000     MOVE WS-ENTRY-YYYY TO WS-JULIAN-YY.
068100     MOVE WS-ENTRY-MM   TO WS-JULIAN-MM.
068200     MOVE WS-ENTRY-DD   TO WS-JULIAN-DD.
068300     PERFORM 4910-DATE-TO-JULIAN THRU 4910-EXIT.
068400     MOVE WS-J TO WS-ENTRY-JULIAN.
068500     MOVE WS-EXIT-YYYY TO WS-JULIAN-YY.
068600     MOVE WS-EXIT-MM   TO WS-JULIAN-MM.
068700     MOVE WS-EXIT-DD   TO WS-JULIAN-DD.
068800     PERFORM 4910-DATE-TO-JULIAN THRU 4910-EXIT.
068900     MOVE WS-J TO WS-EXIT-JULIAN.
069000     COMPUTE WS-CT-HOLDING-DAYS =
069100         WS-EXIT-JULIAN - WS-ENTRY-JULIAN.
069200*
069300 4900-EXIT.
069400     EXIT.
069500*----------------------------------------------------------------*
069600*    4910 - ONE DATE TO AN APPROXIMATE JULIAN DAY NUMBER, GOOD    *
069700*    ENOUGH FOR A CALENDAR-DAY SUBTRACTION. LEAP DAY ADDED BY     *
069800*    DIVIDE-REMAINDER RATHER THAN AN INTRINSIC FUNCTION.          *
069900*----------------------------------------------------------------*
070000 4910-DATE-TO-JULIAN.
070100*----------------------------------------------------------------*
070200     COMPUTE WS-J =
070300         (WS-JULIAN-YY * 365) + (WS-JULIAN-MM * 30) + WS-JULIAN-DD.
070400     IF WS-JULIAN-MM > 2
070500         DIVIDE WS-JULIAN-YY BY 4 GIVING WS-JULIAN-QUOTIENT
070600             REMAINDER WS-JULIAN-LEAP-REM
070700         IF WS-JULIAN-LEAP-REM = 0
070800             ADD 1 TO WS-J
070900         END-IF
071000     END-IF.
071100*
071200 4910-EXIT.
071300     EXIT.
071400*----------------------------------------------------------------*
071500*    5000 SERIES - REWRITE THE LEDGER, ENTRY-DATE SEQUENCE       *
071600*----------------------------------------------------------------*
071700 5000-REWRITE-LEDGER.
071800*
071900     OPEN OUTPUT TRADE-FILE-OUT.
072000     PERFORM 5010-WRITE-ONE-TRADE THRU 5010-EXIT
072100         VARYING LG-IDX FROM 1 BY 1
072200         UNTIL LG-IDX > WS-LEDGER-COUNT.
072300     CLOSE TRADE-FILE-OUT.
072400*
072500 5000-EXIT.
072600     EXIT.
072700*----------------------------------------------------------------*
072800 5010-WRITE-ONE-TRADE.
072900*----------------------------------------------------------------*
073000     MOVE WL-TRADE-ID (LG-IDX)       TO TR-TRADE-ID.
073100     MOVE WL-SYMBOL (LG-IDX)         TO TR-SYMBOL.
073200     MOVE WL-ENTRY-DATE (LG-IDX)     TO TR-ENTRY-DATE.
073300     MOVE WL-ENTRY-PRICE (LG-IDX)    TO TR-ENTRY-PRICE.
073400     MOVE WL-SHARES (LG-IDX)         TO TR-SHARES.
073500     MOVE WL-POSITION-VALUE (LG-IDX) TO TR-POSITION-VALUE.
073600     MOVE WL-STOP-LOSS (LG-IDX)      TO TR-STOP-LOSS.
073700     MOVE WL-TARGET (LG-IDX)         TO TR-TARGET.
073800     MOVE WL-MAX-HOLD-DAYS (LG-IDX)  TO TR-MAX-HOLD-DAYS.
073900     MOVE WL-TREND-STATE (LG-IDX)    TO TR-TREND-STATE.
074000     MOVE WL-ENTRY-STATE (LG-IDX)    TO TR-ENTRY-STATE.
074100     MOVE WL-RS-STATE (LG-IDX)       TO TR-RS-STATE.
074200     MOVE WL-MARKET-STATE (LG-IDX)   TO TR-MARKET-STATE.
074300     MOVE WL-BEHAVIOR-STATE (LG-IDX) TO TR-BEHAVIOR-STATE.
074400     MOVE WL-FUND-STATE (LG-IDX)     TO TR-FUND-STATE.
074500     MOVE WL-STATUS (LG-IDX)         TO TR-STATUS.
074600     MOVE WL-EXIT-DATE (LG-IDX)      TO TR-EXIT-DATE.
074700     MOVE WL-EXIT-PRICE (LG-IDX)     TO TR-EXIT-PRICE.
074800     MOVE WL-EXIT-REASON (LG-IDX)    TO TR-EXIT-REASON.
074900     MOVE WL-OUTCOME (LG-IDX)        TO TR-OUTCOME.
075000     MOVE WL-PNL (LG-IDX)            TO TR-PNL.
075100     MOVE WL-PNL-PCT (LG-IDX)        TO TR-PNL-PCT.
075200     MOVE WL-HOLDING-DAYS (LG-IDX)   TO TR-HOLDING-DAYS.
075300     MOVE WL-MFE (LG-IDX)            TO TR-MFE.
075400     MOVE WL-MAE (LG-IDX)            TO TR-MAE.
075500     WRITE TRADE-RECORD-OUT.
075600*
075700 5010-EXIT.
075800     EXIT.
075900*----------------------------------------------------------------*
076000*    9000 SERIES - OPERATIONS DESK SPOT-CHECK DUMP OF THE LEDGER *
076100*    AFTER THE SORT, BEFORE THE REWRITE - ONLY FIRES WHEN THE    *
076200*    RUN DECK TURNS ON UPSI-0 FOR A TROUBLESHOOTING RUN          *
076300*----------------------------------------------------------------*
076400 9000-DEBUG-DUMP-LEDGER.
076500*
076600     MOVE ZERO TO WS-DEBUG-DUMP-IDX.
076700     PERFORM 9010-DUMP-ONE-LEDGER-ROW THRU 9010-EXIT
076800         VARYING WS-DEBUG-DUMP-IDX FROM 1 BY 1
076900         UNTIL WS-DEBUG-DUMP-IDX > WS-LEDGER-COUNT.
077000*
077100 9000-EXIT.
077200     EXIT.
077300*----------------------------------------------------------------*
077400 9010-DUMP-ONE-LEDGER-ROW.
077500*----------------------------------------------------------------*
077600     SET WV-IDX TO WS-DEBUG-DUMP-IDX.
077700     ADD 1 TO WS-DEBUG-LINE-CT.
077800     DISPLAY "LEDGER-DUMP " WV-SYMBOL (WV-IDX) " "
077900             WV-STATUS (WV-IDX).
078000*
078100 9010-EXIT.
078200     EXIT.
078300*----------------------------------------------------------------*
078400 9800-CLOSE-FILES.
078500*----------------------------------------------------------------*
078600     CLOSE DAILY-EXTRACT-FILE
078700           TRADE-FILE-IN.
078800*
078900 9800-EXIT.
079000     EXIT.
