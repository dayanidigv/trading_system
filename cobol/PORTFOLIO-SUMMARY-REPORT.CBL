000100******************************************************************
000200*                                                                *
000300*   P O R T F O L I O   S U M M A R Y   R E P O R T               *
000400*                                                                *
000500*   DAILY EQUITY RULE-ENGINE - STEP 3 OF 3 (STATISTICS + PRINT) *
000600*                                                                *
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900******************************************************************
001000 PROGRAM-ID.     PORTFOLIO-SUMMARY-REPORT.
001100 AUTHOR.         M P TANNER.
001200 INSTALLATION.   DATA PROCESSING - QUANTITATIVE RESEARCH DESK.
001300 DATE-WRITTEN.   03/02/1995.
001400 DATE-COMPILED.  03/02/1995.
001500 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600******************************************************************
001700*                    C H A N G E   L O G                        *
001800******************************************************************
001900* 03/02/1995 MPT  CR-5201  ORIGINAL PROGRAM. READS THE ANALYSIS  *
002000*                          LOG FOR PER-STOCK DETAIL AND BUILDS   *
002100*                          THE REJECTION-REASON BREAKDOWN.       *
002200* 09/14/1995 MPT  CR-5260  ADDED PORTFOLIO STATISTICS BLOCK OVER *
002300*                          CLOSED TRADES FROM THE TRADE LEDGER.  *
002400* 02/06/1996 RJK  CR-5318  ADDED TODAY'S TRADE ACTIVITY SECTION  *
002500*                          (OPENS AND CLOSES MATCHING RUN DATE). *
002600* 11/03/1997 SDH  PR-0690  REJECTION TALLY DOUBLE-COUNTED A      *
002700*                          SYMBOL THAT HAD TWO REASONS JOINED BY *
002800*                          THE SAME PIPE CHARACTER.              *
002900* 01/09/1998 MPT  Y2K-118  CENTURY WINDOWING FOR ALL 6-DIGIT     *
003000*                          DATE FIELDS RECEIVED FROM UPSTREAM    *
003100*                          FEEDS ON THE HEADING LINE.            *
003200* 08/21/1998 MPT  Y2K-118  REGRESSION FIX - HEADING LINE DATE     *
003300*                          EDIT MASK DROPPED THE CENTURY DIGITS. *
003400* 05/14/1999 SDH  PR-0749  AVERAGE HOLDING DAYS WAS DIVIDING BY  *
003500*                          TOTAL TRADES INSTEAD OF CLOSED TRADES.*
003600* 12/02/2001 RJK  CR-5690  WIN RATE NOW SUPPRESSES DIVIDE WHEN    *
003700*                          THERE ARE NO CLOSED TRADES.            *
003800* 07/19/2003 SDH  CR-5850  ADDED MAX WIN / MAX LOSS PERCENT TO    *
003900*                          THE STATISTICS BLOCK.                 *
004000* 10/05/2004 MPT  CR-5911  REPORT NOW DRIVEN OFF THE REBUILT      *
004100*                          TRADE LEDGER PRODUCED BY PAPER-TRADE-  *
004200*                          LEDGER-UPDATE RATHER THAN THE OLD      *
004300*                          SINGLE-STEP BATCH.                     *
004400* 04/11/2005 RJK  PR-0826  HEADING MARKET-STATE WAS PATCHED BY A  *
004500*                          REWRITE AGAINST SUMMARY-FILE OPENED    *
004600*                          OUTPUT - NO CURRENCY, SO THE PATCH     *
004700*                          NEVER TOOK.  HEADING IS NOW WRITTEN    *
004800*                          AFTER THE FIRST ANALYSIS-LOG RECORD    *
004900*                          IS READ AHEAD, SO THE MARKET STATE IS  *
005000*                          ALREADY KNOWN WHEN IT GOES OUT.        *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300******************************************************************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.        IBM-3090.
005600 OBJECT-COMPUTER.        IBM-3090.
005700 SPECIAL-NAMES.
005800     C01                     IS TOP-OF-FORM
005900     CLASS SYMBOL-CHARACTERS IS "A" THRU "Z", "0" THRU "9"
006000     UPSI-0 ON  STATUS IS WS-DEBUG-TRACE-ON
006100            OFF STATUS IS WS-DEBUG-TRACE-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ANALYSIS-LOG-FILE   ASSIGN TO ANLYLOG
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT TRADE-FILE          ASSIGN TO TRADEOUT
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT SUMMARY-FILE        ASSIGN TO SUMMRPT
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000******************************************************************
007100 DATA DIVISION.
007200******************************************************************
007300 FILE SECTION.
007400*----------------------------------------------------------------*
007500*    ANALYSIS-LOG-FILE - TODAY'S PER-STOCK ANALYSIS RESULTS      *
007600*----------------------------------------------------------------*
007700 FD  ANALYSIS-LOG-FILE.
007800 01  ANALYSIS-LOG-RECORD-IN.
007900     05  AL-DATE                        PIC 9(08).
008000     05  AL-SYMBOL                      PIC X(12).
008100     05  AL-MARKET-STATE                PIC X(08).
008200     05  AL-FUND-STATE                  PIC X(07).
008300     05  AL-FUND-SCORE                  PIC 9(03)V9(01).
008400     05  AL-FUND-CHECKS                 PIC X(05).
008500     05  AL-TREND-STATE                 PIC X(10).
008600     05  AL-ENTRY-STATE                 PIC X(04).
008700     05  AL-RS-STATE                    PIC X(07).
008800     05  AL-RS-VALUE                    PIC S9(01)V9(04).
008900     05  AL-BEHAVIOR                    PIC X(12).
009000     05  AL-ELIGIBLE-CD                 PIC X(01).
009100     05  AL-REJECT-REASONS              PIC X(80).
009200     05  AL-CLOSE                       PIC S9(05)V9(02).
009300     05  AL-RSI                         PIC 9(03)V9(02).
009400     05  AL-CONSEC-BARS                 PIC 9(03).
009500     05  FILLER                         PIC X(22).
009600*----------------------------------------------------------------*
009700*    TRADE-FILE - THE REBUILT LEDGER FROM STEP 2                *
009800*----------------------------------------------------------------*
009900 FD  TRADE-FILE.
010000 01  TRADE-RECORD-IN.
010100     05  TR-TRADE-ID                    PIC X(08).
010200     05  TR-SYMBOL                      PIC X(12).
010300     05  TR-ENTRY-DATE                  PIC 9(08).
010400     05  TR-ENTRY-PRICE                 PIC S9(05)V9(02).
010500     05  TR-SHARES                      PIC 9(07).
010600     05  TR-POSITION-VALUE              PIC S9(09)V9(02).
010700     05  TR-STOP-LOSS                   PIC S9(05)V9(02).
010800     05  TR-TARGET                      PIC S9(05)V9(02).
010900     05  TR-MAX-HOLD-DAYS               PIC 9(03).
011000     05  TR-TREND-STATE                 PIC X(12).
011100     05  TR-ENTRY-STATE                 PIC X(12).
011200     05  TR-RS-STATE                    PIC X(12).
011300     05  TR-MARKET-STATE                PIC X(12).
011400     05  TR-BEHAVIOR-STATE              PIC X(12).
011500     05  TR-FUND-STATE                  PIC X(12).
011600     05  TR-STATUS                      PIC X(06).
011700         88  TR-STATUS-OPEN                 VALUE "OPEN  ".
011800         88  TR-STATUS-CLOSED               VALUE "CLOSED".
011900     05  TR-EXIT-DATE                   PIC 9(08).
012000     05  TR-EXIT-PRICE                  PIC S9(05)V9(02).
012100     05  TR-EXIT-REASON                 PIC X(16).
012200     05  TR-OUTCOME                     PIC X(07).
012300         88  TR-OUTCOME-WIN                 VALUE "WIN    ".
012400         88  TR-OUTCOME-LOSS                VALUE "LOSS   ".
012500         88  TR-OUTCOME-NO-MOVE              VALUE "NO-MOVE".
012600     05  TR-PNL                         PIC S9(07)V9(02).
012700     05  TR-PNL-PCT                     PIC S9(03)V9(02).
012800     05  TR-HOLDING-DAYS                PIC 9(03).
012900     05  TR-MFE                         PIC S9(03)V9(02).
013000     05  TR-MAE                         PIC S9(03)V9(02).
013100     05  FILLER                         PIC X(27).
013200*----------------------------------------------------------------*
013300*    SUMMARY-FILE - THE PRINTED REPORT, 132 COLUMNS, ONE         *
013400*    RECORD-TYPE-CD DRIVEN LAYOUT WITH FIVE REDEFINES            *
013500*----------------------------------------------------------------*
013600 FD  SUMMARY-FILE.
013700 01  SUMMARY-PRINT-LINE.
013800     05  SL-RECORD-TYPE-CD              PIC X(01).
013900         88  SL-IS-HEADING                  VALUE "1".
014000         88  SL-IS-DETAIL                    VALUE "2".
014100         88  SL-IS-REJECTION                 VALUE "3".
014200         88  SL-IS-STATISTICS                VALUE "4".
014300         88  SL-IS-ACTIVITY                  VALUE "5".
014400     05  SL-DETAIL-AREA                 PIC X(131).
014500*
014600 01  SL-HEADING-LINE REDEFINES SUMMARY-PRINT-LINE.
014700     05  FILLER                         PIC X(01).
014800     05  HL-TITLE                       PIC X(30).
014900     05  HL-RUN-DATE                    PIC X(10).
015000     05  HL-MARKET-LABEL                PIC X(15).
015100     05  HL-MARKET-STATE                PIC X(08).
015200     05  FILLER                         PIC X(68).
015300*
015400 01  SL-DETAIL-LINE REDEFINES SUMMARY-PRINT-LINE.
015500     05  FILLER                         PIC X(01).
015600     05  DL-SYMBOL                      PIC X(12).
015700     05  DL-TREND-STATE                 PIC X(11).
015800     05  DL-ENTRY-STATE                 PIC X(05).
015900     05  DL-RS-STATE                    PIC X(08).
016000     05  DL-BEHAVIOR                    PIC X(13).
016100     05  DL-CLOSE                       PIC ZZZZ9.99.
016200     05  FILLER                         PIC X(02).
016300     05  DL-RSI                         PIC ZZZ9.99.
016400     05  FILLER                         PIC X(02).
016500     05  DL-ELIGIBLE                    PIC X(01).
016600     05  FILLER                         PIC X(62).
016700*
016800 01  SL-REJECTION-LINE REDEFINES SUMMARY-PRINT-LINE.
016900     05  FILLER                         PIC X(01).
017000     05  RL-LABEL                       PIC X(11).
017100     05  RL-REASON                      PIC X(30).
017200     05  RL-COUNT-LABEL                 PIC X(09).
017300     05  RL-COUNT                       PIC ZZZ9.
017400     05  FILLER                         PIC X(77).
017500*
017600 01  SL-STATISTICS-LINE REDEFINES SUMMARY-PRINT-LINE.
017700     05  FILLER                         PIC X(01).
017800     05  TL-CAPTION                     PIC X(24).
017900     05  TL-VALUE                       PIC X(14).
018000     05  FILLER                         PIC X(93).
018100*
018200 01  SL-ACTIVITY-LINE REDEFINES SUMMARY-PRINT-LINE.
018300     05  FILLER                         PIC X(01).
018400     05  VL-SYMBOL                      PIC X(12).
018500     05  VL-ACTION                      PIC X(08).
018600     05  VL-PRICE                       PIC ZZZZ9.99.
018700     05  FILLER                         PIC X(02).
018800     05  VL-REASON                      PIC X(16).
018900     05  FILLER                         PIC X(85).
019000******************************************************************
019100 WORKING-STORAGE SECTION.
019200******************************************************************
019300*----------------------------------------------------------------*
019400*    STANDALONE SCRATCH COUNTERS - NOT PART OF ANY LARGER GROUP  *
019500*----------------------------------------------------------------*
019600 77  WS-DETAIL-LINE-CT               PIC 9(05) COMP VALUE ZERO.
019700 77  WS-REJECTION-LINE-CT            PIC 9(05) COMP VALUE ZERO.
019800 01  WS-RUN-PARAMETER-CARD.
019900     05  WS-RUN-DATE.
020000         10  WS-RUN-YYYY-DATE.
020100             15  WS-RUN-CC-DATE         PIC 9(02).
020200             15  WS-RUN-YY-DATE         PIC 9(02).
020300         10  WS-RUN-MM-DATE             PIC 9(02).
020400         10  WS-RUN-DD-DATE             PIC 9(02).
020500     05  FILLER                         PIC X(72).
020600 01  WS-RUN-DATE-EDIT.
020700     05  WS-RDE-MM                      PIC 99.
020800     05  FILLER                         PIC X VALUE "/".
020900     05  WS-RDE-DD                      PIC 99.
021000     05  FILLER                         PIC X VALUE "/".
021100     05  WS-RDE-YYYY                    PIC 9999.
021200*----------------------------------------------------------------*
021300*    SWITCHES                                                    *
021400*----------------------------------------------------------------*
021500 01  WS-SWITCHES.
021600     05  WS-ANALYSIS-EOF-SW             PIC X(01) VALUE "N".
021700         88  WS-ANALYSIS-EOF                VALUE "Y".
021800     05  WS-TRADE-EOF-SW                PIC X(01) VALUE "N".
021900         88  WS-TRADE-EOF                   VALUE "Y".
022000*----------------------------------------------------------------*
022100*    REJECTION-REASON TALLY TABLE - UP TO 10 DISTINCT REASONS    *
022200*----------------------------------------------------------------*
022300 01  WS-REJECT-TALLY-CONTROL.
022400     05  WS-REJECT-TALLY-COUNT          PIC 9(02) COMP.
022500     05  WS-REJECT-TALLY-MAX            PIC 9(02) COMP VALUE 10.
022600 01  WS-REJECT-TALLY-TABLE.
022700     05  WS-REJECT-TALLY-ENTRY OCCURS 10 TIMES
022800                               INDEXED BY RT-IDX.
022900         10  WR-REASON                  PIC X(30).
023000         10  WR-COUNT                   PIC 9(04) COMP.
023100*----------------------------------------------------------------*
023200*    ONE REASON-SEGMENT OF A REJECT-REASONS STRING                *
023300*----------------------------------------------------------------*
023400 01  WS-REASON-SPLIT-AREA.
023500     05  WS-ONE-REASON                  PIC X(30).
023600     05  WS-SEGMENT-START                PIC 9(03) COMP.
023700     05  WS-SEGMENT-LEN                  PIC 9(03) COMP.
023800     05  WS-PIPE-POS                     PIC 9(03) COMP.
023900     05  WS-SPLIT-DONE-SW                PIC X(01).
024000         88  WS-SPLIT-DONE                  VALUE "Y".
024100*----------------------------------------------------------------*
024200*    STATISTICS ACCUMULATORS                                     *
024300*----------------------------------------------------------------*
024400 01  WS-STATISTICS-AREA.
024500     05  WS-TOTAL-TRADES                PIC 9(05) COMP VALUE ZERO.
024600     05  WS-OPEN-TRADES                 PIC 9(05) COMP VALUE ZERO.
024700     05  WS-CLOSED-TRADES               PIC 9(05) COMP VALUE ZERO.
024800     05  WS-WINS                        PIC 9(05) COMP VALUE ZERO.
024900     05  WS-LOSSES                      PIC 9(05) COMP VALUE ZERO.
025000     05  WS-NO-MOVES                    PIC 9(05) COMP VALUE ZERO.
025100     05  WS-WIN-RATE                    PIC S9(03)V9(02) COMP.
025200     05  WS-SUM-WIN-PCT                 PIC S9(07)V9(02) COMP
025300                                         VALUE ZERO.
025400     05  WS-SUM-LOSS-PCT                PIC S9(07)V9(02) COMP
025500                                         VALUE ZERO.
025600     05  WS-SUM-PNL                     PIC S9(09)V9(02) COMP
025700                                         VALUE ZERO.
025800     05  WS-SUM-PNL-PCT                 PIC S9(07)V9(02) COMP
025900                                         VALUE ZERO.
026000     05  WS-SUM-HOLDING-DAYS            PIC 9(07) COMP VALUE ZERO.
026100     05  WS-MAX-WIN-PCT                 PIC S9(03)V9(02) COMP
026200                                         VALUE ZERO.
026300     05  WS-MAX-LOSS-PCT                PIC S9(03)V9(02) COMP
026400                                         VALUE ZERO.
026500     05  WS-AVG-WIN-PCT                 PIC S9(03)V9(02) COMP.
026600     05  WS-AVG-LOSS-PCT                PIC S9(03)V9(02) COMP.
026700     05  WS-AVG-PNL                     PIC S9(07)V9(02) COMP.
026800     05  WS-AVG-PNL-PCT                 PIC S9(03)V9(02) COMP.
026900     05  WS-AVG-HOLDING-DAYS            PIC S9(03)V9(02) COMP.
027000*----------------------------------------------------------------*
027100*    EDITED PRINT FIELDS FOR THE STATISTICS BLOCK                *
027200*----------------------------------------------------------------*
027300 01  WS-STAT-EDIT-AREA.
027400     05  WS-EDIT-COUNT                  PIC ZZZZ9.
027500     05  WS-EDIT-PERCENT                PIC Z,ZZ9.99.
027600     05  WS-EDIT-AMOUNT                 PIC Z,ZZZ,ZZ9.99-.
027700     05  WS-EDIT-DAYS                   PIC ZZ9.99.
027800*----------------------------------------------------------------*
027900*    MISCELLANEOUS                                                *
028000*----------------------------------------------------------------*
028100 01  WS-MISC-AREA.
028200     05  WS-I                           PIC 9(05) COMP.
028300******************************************************************
028400 PROCEDURE DIVISION.
028500******************************************************************
028600 0000-MAIN-CONTROL.
028700*
028800     PERFORM 0100-INITIALIZE          THRU 0100-EXIT.
028900     PERFORM 2000-READ-ANALYSIS-LOG   THRU 2000-EXIT.
029000     PERFORM 2800-WRITE-REJECTIONS    THRU 2800-EXIT.
029100     PERFORM 3000-READ-TRADE-LEDGER   THRU 3000-EXIT.
029200     PERFORM 4000-WRITE-STATISTICS    THRU 4000-EXIT.
029300     PERFORM 4600-WRITE-TRAILER       THRU 4600-EXIT.
029400     PERFORM 9800-CLOSE-FILES         THRU 9800-EXIT.
029500     STOP RUN.
029600*
029700 0000-EXIT.
029800     EXIT.
029900*----------------------------------------------------------------*
030000 0100-INITIALIZE.
030100*----------------------------------------------------------------*
030200     ACCEPT WS-RUN-PARAMETER-CARD FROM SYSIN.
030300     OPEN INPUT  ANALYSIS-LOG-FILE
030400                 TRADE-FILE.
030500     OPEN OUTPUT SUMMARY-FILE.
030600*
030700 0100-EXIT.
030800     EXIT.
030900*----------------------------------------------------------------*
031000*    1000 SERIES - REPORT HEADING                                *
031100*----------------------------------------------------------------*
031200 1000-WRITE-HEADING.
031300*
031400     MOVE SPACES TO SUMMARY-PRINT-LINE.
031500     SET SL-IS-HEADING TO TRUE.
031600     MOVE "DAILY STOCK RULE-ENGINE SUMMARY" TO HL-TITLE.
031700     MOVE WS-RUN-MM-DATE   TO WS-RDE-MM.
031800     MOVE WS-RUN-DD-DATE   TO WS-RDE-DD.
031900     MOVE WS-RUN-YYYY-DATE TO WS-RDE-YYYY.
032000     MOVE WS-RUN-DATE-EDIT TO HL-RUN-DATE.
032100     MOVE "MARKET STATE:"  TO HL-MARKET-LABEL.
032200     IF WS-ANALYSIS-EOF
032300         MOVE "NONE    "   TO HL-MARKET-STATE
032400     ELSE
032500         MOVE AL-MARKET-STATE TO HL-MARKET-STATE
032600     END-IF.
032700     WRITE SUMMARY-PRINT-LINE.
032800*
032900 1000-EXIT.
033000     EXIT.
033100*----------------------------------------------------------------*
033200*    2000 SERIES - READ THE ANALYSIS LOG, ONE DETAIL LINE PER    *
033300*    STOCK, TALLYING REJECTION REASONS AS WE GO                  *
033400*----------------------------------------------------------------*
033500 2000-READ-ANALYSIS-LOG.
033600*
033700     PERFORM 2010-READ-ANALYSIS-RECORD THRU 2010-EXIT.
033800     PERFORM 1000-WRITE-HEADING       THRU 1000-EXIT.
033900     PERFORM 2100-PROCESS-ONE-DETAIL THRU 2100-EXIT
034000         UNTIL WS-ANALYSIS-EOF.
034100*
034200 2000-EXIT.
034300     EXIT.
034400*----------------------------------------------------------------*
034500 2010-READ-ANALYSIS-RECORD.
034600*----------------------------------------------------------------*
034700     READ ANALYSIS-LOG-FILE
034800         AT END
034900             SET WS-ANALYSIS-EOF TO TRUE
035000     END-READ.
035100*
035200 2010-EXIT.
035300     EXIT.
035400*----------------------------------------------------------------*
035500 2100-PROCESS-ONE-DETAIL.
035600*----------------------------------------------------------------*
035700     PERFORM 2200-WRITE-DETAIL-LINE THRU 2200-EXIT.
035800     IF AL-ELIGIBLE-CD NOT = "Y"
035900         PERFORM 2300-SPLIT-REJECT-REASONS THRU 2300-EXIT
036000     END-IF.
036100     PERFORM 2010-READ-ANALYSIS-RECORD THRU 2010-EXIT.
036200*
036300 2100-EXIT.
036400     EXIT.
036500*----------------------------------------------------------------*
036600 2200-WRITE-DETAIL-LINE.
036700*----------------------------------------------------------------*
036800     MOVE SPACES TO SUMMARY-PRINT-LINE.
036900     SET SL-IS-DETAIL TO TRUE.
037000     MOVE AL-SYMBOL      TO DL-SYMBOL.
037100     MOVE AL-TREND-STATE TO DL-TREND-STATE.
037200     MOVE AL-ENTRY-STATE TO DL-ENTRY-STATE.
037300     MOVE AL-RS-STATE    TO DL-RS-STATE.
037400     MOVE AL-BEHAVIOR    TO DL-BEHAVIOR.
037500     MOVE AL-CLOSE       TO DL-CLOSE.
037600     MOVE AL-RSI         TO DL-RSI.
037700     MOVE AL-ELIGIBLE-CD TO DL-ELIGIBLE.
037800     WRITE SUMMARY-PRINT-LINE.
037900     ADD 1 TO WS-DETAIL-LINE-CT.
038000*
038100 2200-EXIT.
038200     EXIT.
038300*----------------------------------------------------------------*
038400*    2300 SERIES - SPLIT AL-REJECT-REASONS ON "|" AND TALLY      *
038500*    EACH DISTINCT REASON                                        *
038600*----------------------------------------------------------------*
038700 2300-SPLIT-REJECT-REASONS.
038800*
038900     MOVE 1   TO WS-SEGMENT-START.
039000     MOVE "N" TO WS-SPLIT-DONE-SW.
039100     PERFORM 2310-SPLIT-ONE-SEGMENT THRU 2310-EXIT
039200         UNTIL WS-SPLIT-DONE.
039300*
039400 2300-EXIT.
039500     EXIT.
039600*----------------------------------------------------------------*
039700 2310-SPLIT-ONE-SEGMENT.
039800*----------------------------------------------------------------*
039900     IF WS-SEGMENT-START > 80
040000         MOVE "Y" TO WS-SPLIT-DONE-SW
040100         GO TO 2310-EXIT
040200     END-IF.
040300     IF AL-REJECT-REASONS (WS-SEGMENT-START:1) = SPACE
040400         MOVE "Y" TO WS-SPLIT-DONE-SW
040500         GO TO 2310-EXIT
040600     END-IF.
040700     PERFORM 2320-FIND-PIPE-OR-END THRU 2320-EXIT.
040800     MOVE SPACES TO WS-ONE-REASON.
040900     COMPUTE WS-SEGMENT-LEN = WS-PIPE-POS - WS-SEGMENT-START.
041000     MOVE AL-REJECT-REASONS (WS-SEGMENT-START:WS-SEGMENT-LEN)
041100         TO WS-ONE-REASON.
041200     PERFORM 2400-TALLY-ONE-REASON THRU 2400-EXIT.
041300     COMPUTE WS-SEGMENT-START = WS-PIPE-POS + 1.
041400*
041500 2310-EXIT.
041600     EXIT.
041700*----------------------------------------------------------------*
041800*    2320 SERIES - ADVANCE WS-I TO THE NEXT "|" OR THE END OF     *
041900*    THE FIELD, THEN SET WS-PIPE-POS TO WHERE IT STOPPED.  A      *
042000*    REASON TEXT CAN CARRY AN EMBEDDED SPACE OF ITS OWN (E.G.     *
042100*    "FUNDAMENTAL: FAIL") SO ONLY "|" MARKS A SEGMENT BREAK - A   *
042200*    SPACE IS NOT THE TERMINATOR.  PR-0831.                      *
042300*----------------------------------------------------------------*
042400 2320-FIND-PIPE-OR-END.
042500*
042600     PERFORM 2321-BUMP-SCAN-POINTER THRU 2321-EXIT
042700         VARYING WS-I FROM WS-SEGMENT-START BY 1
042800         UNTIL WS-I > 80
042900         OR    AL-REJECT-REASONS (WS-I:1) = "|".
043000     MOVE WS-I TO WS-PIPE-POS.
043100*
043200 2320-EXIT.
043300     EXIT.
043400*----------------------------------------------------------------*
043500 2321-BUMP-SCAN-POINTER.
043600*----------------------------------------------------------------*
043700     CONTINUE.
043800*
043900 2321-EXIT.
044000     EXIT.
044100*----------------------------------------------------------------*
044200*    2400 SERIES - TALLY ONE DISTINCT REASON                    *
044300*----------------------------------------------------------------*
044400 2400-TALLY-ONE-REASON.
044500*
044600     SET RT-IDX TO 1.
044700     SEARCH WS-REJECT-TALLY-ENTRY
044800         AT END
044900             PERFORM 2410-ADD-NEW-TALLY-ENTRY THRU 2410-EXIT
045000         WHEN WR-REASON (RT-IDX) = WS-ONE-REASON
045100             ADD 1 TO WR-COUNT (RT-IDX)
045200     END-SEARCH.
045300*
045400 2400-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------*
045700 2410-ADD-NEW-TALLY-ENTRY.
045800*----------------------------------------------------------------*
045900     IF WS-REJECT-TALLY-COUNT < WS-REJECT-TALLY-MAX
046000         ADD 1 TO WS-REJECT-TALLY-COUNT
046100         SET RT-IDX TO WS-REJECT-TALLY-COUNT
046200         MOVE WS-ONE-REASON TO WR-REASON (RT-IDX)
046300         MOVE 1             TO WR-COUNT (RT-IDX)
046400     END-IF.
046500*
046600 2410-EXIT.
046700     EXIT.
046800*----------------------------------------------------------------*
046900*    2800 SERIES - WRITE THE REJECTION BREAKDOWN SECTION         *
047000*----------------------------------------------------------------*
047100 2800-WRITE-REJECTIONS.
047200*
047300     IF WS-REJECT-TALLY-COUNT = ZERO
047400         GO TO 2800-EXIT
047500     END-IF.
047600     PERFORM 2810-WRITE-ONE-REJECTION THRU 2810-EXIT
047700         VARYING RT-IDX FROM 1 BY 1
047800         UNTIL RT-IDX > WS-REJECT-TALLY-COUNT.
047900*
048000 2800-EXIT.
048100     EXIT.
048200*----------------------------------------------------------------*
048300 2810-WRITE-ONE-REJECTION.
048400*----------------------------------------------------------------*
048500     MOVE SPACES TO SUMMARY-PRINT-LINE.
048600     SET SL-IS-REJECTION TO TRUE.
048700     MOVE "REJECTED: "   TO RL-LABEL.
048800     MOVE WR-REASON (RT-IDX) TO RL-REASON.
048900     MOVE "  COUNT: "    TO RL-COUNT-LABEL.
049000     MOVE WR-COUNT (RT-IDX) TO RL-COUNT.
049100     WRITE SUMMARY-PRINT-LINE.
049200     ADD 1 TO WS-REJECTION-LINE-CT.
049300*
049400 2810-EXIT.
049500     EXIT.
049600*----------------------------------------------------------------*
049700*    3000 SERIES - READ THE TRADE LEDGER - ACCUMULATE STATISTICS *
049800*    OVER CLOSED TRADES AND WRITE TODAY'S ACTIVITY LINES         *
049900*----------------------------------------------------------------*
050000 3000-READ-TRADE-LEDGER.
050100*
050200     PERFORM 3010-READ-TRADE-RECORD THRU 3010-EXIT.
050300     PERFORM 3100-PROCESS-ONE-TRADE THRU 3100-EXIT
050400         UNTIL WS-TRADE-EOF.
050500*
050600 3000-EXIT.
050700     EXIT.
050800*----------------------------------------------------------------*
050900 3010-READ-TRADE-RECORD.
051000*----------------------------------------------------------------*
051100     READ TRADE-FILE
051200         AT END
051300             SET WS-TRADE-EOF TO TRUE
051400     END-READ.
051500*
051600 3010-EXIT.
051700     EXIT.
051800*----------------------------------------------------------------*
051900 3100-PROCESS-ONE-TRADE.
052000*----------------------------------------------------------------*
052100     ADD 1 TO WS-TOTAL-TRADES.
052200     IF TR-STATUS-OPEN
052300         ADD 1 TO WS-OPEN-TRADES
052400     ELSE
052500         PERFORM 3500-ACCUMULATE-STATISTICS THRU 3500-EXIT
052600     END-IF.
052700     IF TR-ENTRY-DATE = WS-RUN-DATE
052800         PERFORM 3700-WRITE-OPEN-ACTIVITY THRU 3700-EXIT
052900     END-IF.
053000     IF TR-STATUS-CLOSED AND TR-EXIT-DATE = WS-RUN-DATE
053100         PERFORM 3750-WRITE-CLOSE-ACTIVITY THRU 3750-EXIT
053200     END-IF.
053300     PERFORM 3010-READ-TRADE-RECORD THRU 3010-EXIT.
053400*
053500 3100-EXIT.
053600     EXIT.
053700*----------------------------------------------------------------*
053800*    3500 SERIES - ACCUMULATE STATISTICS OVER ONE CLOSED TRADE   *
053900*----------------------------------------------------------------*
054000 3500-ACCUMULATE-STATISTICS.
054100*
054200     ADD 1 TO WS-CLOSED-TRADES.
054300     IF TR-OUTCOME-WIN
054400         ADD 1 TO WS-WINS
054500         ADD TR-PNL-PCT TO WS-SUM-WIN-PCT
054600         IF TR-PNL-PCT > WS-MAX-WIN-PCT
054700             MOVE TR-PNL-PCT TO WS-MAX-WIN-PCT
054800         END-IF
054900     ELSE
055000         IF TR-OUTCOME-LOSS
055100             ADD 1 TO WS-LOSSES
055200             ADD TR-PNL-PCT TO WS-SUM-LOSS-PCT
055300             IF TR-PNL-PCT < WS-MAX-LOSS-PCT
055400                 MOVE TR-PNL-PCT TO WS-MAX-LOSS-PCT
055500             END-IF
055600         ELSE
055700             ADD 1 TO WS-NO-MOVES
055800         END-IF
055900     END-IF.
056000     ADD TR-PNL            TO WS-SUM-PNL.
056100     ADD TR-PNL-PCT        TO WS-SUM-PNL-PCT.
056200     ADD TR-HOLDING-DAYS   TO WS-SUM-HOLDING-DAYS.
056300*
056400 3500-EXIT.
056500     EXIT.
056600*----------------------------------------------------------------*
056700 3700-WRITE-OPEN-ACTIVITY.
056800*----------------------------------------------------------------*
056900     MOVE SPACES TO SUMMARY-PRINT-LINE.
057000     SET SL-IS-ACTIVITY TO TRUE.
057100     MOVE TR-SYMBOL      TO VL-SYMBOL.
057200     MOVE "OPENED  "     TO VL-ACTION.
057300     MOVE TR-ENTRY-PRICE TO VL-PRICE.
057400     MOVE "NEW ENTRY"    TO VL-REASON.
057500     WRITE SUMMARY-PRINT-LINE.
057600*
057700 3700-EXIT.
057800     EXIT.
057900*----------------------------------------------------------------*
058000 3750-WRITE-CLOSE-ACTIVITY.
058100*----------------------------------------------------------------*
058200     MOVE SPACES TO SUMMARY-PRINT-LINE.
058300     SET SL-IS-ACTIVITY TO TRUE.
058400     MOVE TR-SYMBOL     TO VL-SYMBOL.
058500     MOVE "CLOSED  "    TO VL-ACTION.
058600     MOVE TR-EXIT-PRICE TO VL-PRICE.
058700     MOVE TR-EXIT-REASON TO VL-REASON.
058800     WRITE SUMMARY-PRINT-LINE.
058900*
059000 3750-EXIT.
059100     EXIT.
059200*----------------------------------------------------------------*
059300*    4000 SERIES - WRITE THE PORTFOLIO STATISTICS BLOCK          *
059400*----------------------------------------------------------------*
059500 4000-WRITE-STATISTICS.
059600*
059700     PERFORM 4100-COMPUTE-DERIVED-STATS THRU 4100-EXIT.
059800     PERFORM 4200-WRITE-COUNT-LINE THRU 4200-EXIT.
059900     PERFORM 4300-WRITE-PERCENT-LINES THRU 4300-EXIT.
060000     PERFORM 4400-WRITE-AMOUNT-LINES THRU 4400-EXIT.
060100*
060200 4000-EXIT.
060300     EXIT.
060400*----------------------------------------------------------------*
060500 4100-COMPUTE-DERIVED-STATS.
060600*----------------------------------------------------------------*
060700     MOVE ZERO TO WS-WIN-RATE WS-AVG-WIN-PCT WS-AVG-LOSS-PCT
060800                  WS-AVG-PNL WS-AVG-PNL-PCT WS-AVG-HOLDING-DAYS.
060900     IF WS-CLOSED-TRADES > ZERO
061000         COMPUTE WS-WIN-RATE ROUNDED =
061100             (WS-WINS / WS-CLOSED-TRADES) * 100
061200         COMPUTE WS-AVG-PNL ROUNDED =
061300             WS-SUM-PNL / WS-CLOSED-TRADES
061400         COMPUTE WS-AVG-PNL-PCT ROUNDED =
061500             WS-SUM-PNL-PCT / WS-CLOSED-TRADES
061600         COMPUTE WS-AVG-HOLDING-DAYS ROUNDED =
061700             WS-SUM-HOLDING-DAYS / WS-CLOSED-TRADES
061800     END-IF.
061900     IF WS-WINS > ZERO
062000         COMPUTE WS-AVG-WIN-PCT ROUNDED =
062100             WS-SUM-WIN-PCT / WS-WINS
062200     END-IF.
062300     IF WS-LOSSES > ZERO
062400         COMPUTE WS-AVG-LOSS-PCT ROUNDED =
062500             WS-SUM-LOSS-PCT / WS-LOSSES
062600     END-IF.
062700*
062800 4100-EXIT.
062900     EXIT.
063000*----------------------------------------------------------------*
063100 4200-WRITE-COUNT-LINE.
063200*----------------------------------------------------------------*
063300     MOVE SPACES TO SUMMARY-PRINT-LINE.
063400     SET SL-IS-STATISTICS TO TRUE.
063500     MOVE "TOTAL TRADES:           " TO TL-CAPTION.
063600     MOVE WS-TOTAL-TRADES TO WS-EDIT-COUNT.
063700     MOVE WS-EDIT-COUNT TO TL-VALUE.
063800     WRITE SUMMARY-PRINT-LINE.
063900     MOVE SPACES TO SUMMARY-PRINT-LINE.
064000     SET SL-IS-STATISTICS TO TRUE.
064100     MOVE "OPEN TRADES:            " TO TL-CAPTION.
064200     MOVE WS-OPEN-TRADES TO WS-EDIT-COUNT.
064300     MOVE WS-EDIT-COUNT TO TL-VALUE.
064400     WRITE SUMMARY-PRINT-LINE.
064500     MOVE SPACES TO SUMMARY-PRINT-LINE.
064600     SET SL-IS-STATISTICS TO TRUE.
064700     MOVE "CLOSED TRADES:          " TO TL-CAPTION.
064800     MOVE WS-CLOSED-TRADES TO WS-EDIT-COUNT.
064900     MOVE WS-EDIT-COUNT TO TL-VALUE.
065000     WRITE SUMMARY-PRINT-LINE.
065100     MOVE SPACES TO SUMMARY-PRINT-LINE.
065200     SET SL-IS-STATISTICS TO TRUE.
065300     MOVE "WINS:                   " TO TL-CAPTION.
065400     MOVE WS-WINS TO WS-EDIT-COUNT.
065500     MOVE WS-EDIT-COUNT TO TL-VALUE.
065600     WRITE SUMMARY-PRINT-LINE.
065700     MOVE SPACES TO SUMMARY-PRINT-LINE.
065800     SET SL-IS-STATISTICS TO TRUE.
065900     MOVE "LOSSES:                 " TO TL-CAPTION.
066000     MOVE WS-LOSSES TO WS-EDIT-COUNT.
066100     MOVE WS-EDIT-COUNT TO TL-VALUE.
066200     WRITE SUMMARY-PRINT-LINE.
066300     MOVE SPACES TO SUMMARY-PRINT-LINE.
066400     SET SL-IS-STATISTICS TO TRUE.
066500     MOVE "NO-MOVE TRADES:         " TO TL-CAPTION.
066600     MOVE WS-NO-MOVES TO WS-EDIT-COUNT.
066700     MOVE WS-EDIT-COUNT TO TL-VALUE.
066800     WRITE SUMMARY-PRINT-LINE.
066900*
067000 4200-EXIT.
067100     EXIT.
067200*----------------------------------------------------------------*
067300 4300-WRITE-PERCENT-LINES.
067400*----------------------------------------------------------------*
067500     MOVE SPACES TO SUMMARY-PRINT-LINE.
067600     SET SL-IS-STATISTICS TO TRUE.
067700     MOVE "WIN RATE PERCENT:       " TO TL-CAPTION.
067800     MOVE WS-WIN-RATE TO WS-EDIT-PERCENT.
067900     MOVE WS-EDIT-PERCENT TO TL-VALUE.
068000     WRITE SUMMARY-PRINT-LINE.
068100     MOVE SPACES TO SUMMARY-PRINT-LINE.
068200     SET SL-IS-STATISTICS TO TRUE.
068300     MOVE "AVERAGE WIN PERCENT:    " TO TL-CAPTION.
068400     MOVE WS-AVG-WIN-PCT TO WS-EDIT-PERCENT.
068500     MOVE WS-EDIT-PERCENT TO TL-VALUE.
068600     WRITE SUMMARY-PRINT-LINE.
068700     MOVE SPACES TO SUMMARY-PRINT-LINE.
068800     SET SL-IS-STATISTICS TO TRUE.
068900     MOVE "AVERAGE LOSS PERCENT:   " TO TL-CAPTION.
069000     MOVE WS-AVG-LOSS-PCT TO WS-EDIT-PERCENT.
069100     MOVE WS-EDIT-PERCENT TO TL-VALUE.
069200     WRITE SUMMARY-PRINT-LINE.
069300     MOVE SPACES TO SUMMARY-PRINT-LINE.
069400     SET SL-IS-STATISTICS TO TRUE.
069500     MOVE "MAX WIN PERCENT:        " TO TL-CAPTION.
069600     MOVE WS-MAX-WIN-PCT TO WS-EDIT-PERCENT.
069700     MOVE WS-EDIT-PERCENT TO TL-VALUE.
069800     WRITE SUMMARY-PRINT-LINE.
069900     MOVE SPACES TO SUMMARY-PRINT-LINE.
070000     SET SL-IS-STATISTICS TO TRUE.
070100     MOVE "MAX LOSS PERCENT:       " TO TL-CAPTION.
070200     MOVE WS-MAX-LOSS-PCT TO WS-EDIT-PERCENT.
070300     MOVE WS-EDIT-PERCENT TO TL-VALUE.
070400     WRITE SUMMARY-PRINT-LINE.
070500     MOVE SPACES TO SUMMARY-PRINT-LINE.
070600     SET SL-IS-STATISTICS TO TRUE.
070700     MOVE "AVERAGE PNL PERCENT:    " TO TL-CAPTION.
070800     MOVE WS-AVG-PNL-PCT TO WS-EDIT-PERCENT.
070900     MOVE WS-EDIT-PERCENT TO TL-VALUE.
071000     WRITE SUMMARY-PRINT-LINE.
071100*
071200 4300-EXIT.
071300     EXIT.
071400*----------------------------------------------------------------*
071500 4400-WRITE-AMOUNT-LINES.
071600*----------------------------------------------------------------*
071700     MOVE SPACES TO SUMMARY-PRINT-LINE.
071800     SET SL-IS-STATISTICS TO TRUE.
071900     MOVE "TOTAL PNL:              " TO TL-CAPTION.
072000     MOVE WS-SUM-PNL TO WS-EDIT-AMOUNT.
072100     MOVE WS-EDIT-AMOUNT TO TL-VALUE.
072200     WRITE SUMMARY-PRINT-LINE.
072300     MOVE SPACES TO SUMMARY-PRINT-LINE.
072400     SET SL-IS-STATISTICS TO TRUE.
072500     MOVE "AVERAGE PNL:            " TO TL-CAPTION.
072600     MOVE WS-AVG-PNL TO WS-EDIT-AMOUNT.
072700     MOVE WS-EDIT-AMOUNT TO TL-VALUE.
072800     WRITE SUMMARY-PRINT-LINE.
072900     MOVE SPACES TO SUMMARY-PRINT-LINE.
073000     SET SL-IS-STATISTICS TO TRUE.
073100     MOVE "AVERAGE HOLDING DAYS:   " TO TL-CAPTION.
073200     MOVE WS-AVG-HOLDING-DAYS TO WS-EDIT-DAYS.
073300     MOVE WS-EDIT-DAYS TO TL-VALUE.
073400     WRITE SUMMARY-PRINT-LINE.
073500*
073600 4400-EXIT.
073700     EXIT.
073800*----------------------------------------------------------------*
073900*    TRAILER LINE - TOTAL PRINT LINES WRITTEN THIS RUN, SAME     *
074000*    IDEA AS THE TRAILER-TOTAL CARDS BALANCE CARRIES ON ITS OWN  *
074100*    REPORTS.  RJK 2002-06-14 TKT#7743.                          *
074200*----------------------------------------------------------------*
074300 4600-WRITE-TRAILER.
074400*----------------------------------------------------------------*
074500     MOVE SPACES TO SUMMARY-PRINT-LINE.
074600     SET SL-IS-STATISTICS TO TRUE.
074700     MOVE "DETAIL LINES PRINTED:  " TO TL-CAPTION.
074800     MOVE WS-DETAIL-LINE-CT TO WS-EDIT-COUNT.
074900     MOVE WS-EDIT-COUNT TO TL-VALUE.
075000     WRITE SUMMARY-PRINT-LINE.
075100     MOVE SPACES TO SUMMARY-PRINT-LINE.
075200     SET SL-IS-STATISTICS TO TRUE.
075300     MOVE "REJECTION LINES PRINTED:" TO TL-CAPTION.
075400     MOVE WS-REJECTION-LINE-CT TO WS-EDIT-COUNT.
075500     MOVE WS-EDIT-COUNT TO TL-VALUE.
075600     WRITE SUMMARY-PRINT-LINE.
075700*
075800 4600-EXIT.
075900     EXIT.
076000*----------------------------------------------------------------*
076100 9800-CLOSE-FILES.
076200*----------------------------------------------------------------*
076300     CLOSE ANALYSIS-LOG-FILE
076400           TRADE-FILE
076500           SUMMARY-FILE.
076600*
076700 9800-EXIT.
076800     EXIT.
