000100******************************************************************
000200*                                                                *
000300*   S T O C K   D A I L Y   A N A L Y S I S                      *
000400*                                                                *
000500*   DAILY EQUITY RULE-ENGINE - STEP 1 OF 3 (ANALYSIS + LOG)      *
000600*                                                                *
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900******************************************************************
001000 PROGRAM-ID.     STOCK-DAILY-ANALYSIS.
001100 AUTHOR.         R J KHANNA.
001200 INSTALLATION.   DATA PROCESSING - QUANTITATIVE RESEARCH DESK.
001300 DATE-WRITTEN.   03/14/1991.
001400 DATE-COMPILED.  03/14/1991.
001500 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600******************************************************************
001700*                    C H A N G E   L O G                        *
001800******************************************************************
001900* 03/14/1991 RJK  CR-4471  ORIGINAL PROGRAM. LOADS INDEX FILE,   *
002000*                          COMPUTES MARKET STATE, ANALYSES EACH  *
002100*                          SYMBOL ON THE PRICE FILE AND WRITES   *
002200*                          THE ANALYSIS LOG.                     *
002300* 08/02/1991 RJK  CR-4508  ADDED EMA20/EMA50 SEEDING RULE - CLOSE*
002400*                          OF FIRST BAR, NOT ZERO.               *
002500* 11/19/1992 MPT  CR-4690  ADDED RSI-14 CALCULATOR AND ENTRY     *
002600*                          ZONE SCORING FOR TECHNICAL ANALYZER.  *
002700* 05/06/1993 MPT  CR-4802  ADDED FUNDAMENTAL GATE - BINARY       *
002800*                          SEARCH OF SORTED FUNDAMENTAL TABLE.   *
002900* 02/17/1994 SDH  CR-4977  ADDED RELATIVE STRENGTH ANALYZER      *
003000*                          AGAINST BENCHMARK INDEX.              *
003100* 09/28/1994 SDH  CR-5090  ADDED BEHAVIOR CLASSIFIER - FAILURE   *
003200*                          AND EXPANSION SIGNAL COUNTS.          *
003300* 03/02/1995 RJK  CR-5201  ADDED ELIGIBILITY DECIDER AND         *
003400*                          DAILY-BAR-EXTRACT OUTPUT FOR STEP 2.  *
003500* 07/11/1996 SDH  PR-0663  CORRECTED SWING-LOW-BREAK WINDOW -    *
003600*                          WAS COMPARING 5 BARS AGAINST 4.       *
003700* 01/09/1998 MPT  Y2K-118  CENTURY WINDOWING FOR ALL 6-DIGIT     *
003800*                          DATE FIELDS RECEIVED FROM UPSTREAM    *
003900*                          FEEDS. BATCH-DATE NOW CARRIES A FULL  *
004000*                          4-DIGIT YEAR END TO END.              *
004100* 06/23/1998 MPT  Y2K-118  REGRESSION FIX - PULLBACK WINDOW WAS  *
004200*                          READING THE WRONG CENTURY DIGIT.      *
004300* 04/05/1999 SDH  PR-0741  VOLUME-AVERAGE TABLE WAS NOT RESET    *
004400*                          BETWEEN SYMBOLS - CARRIED PRIOR       *
004500*                          SYMBOL'S TAIL BARS INTO NEXT GROUP.   *
004600* 02/28/2000 RJK  CR-5544  RAISED SYMBOL BAR TABLE FROM 120 TO   *
004700*                          200 ENTRIES PER USER REQUEST.         *
004800* 10/14/2001 SDH  CR-5688  ADDED CONSECUTIVE-BARS-ABOVE-EMA      *
004900*                          COUNTER TO THE ANALYSIS LOG RECORD.   *
005000* 06/30/2003 MPT  PR-0902  FUNDAMENTAL TABLE BINARY SEARCH       *
005100*                          MISSED LAST ENTRY WHEN LOW = HIGH.    *
005200* 11/12/2004 RJK  CR-5911  SPLIT PAPER-TRADE OPEN/UPDATE LOGIC   *
005300*                          OUT TO PAPER-TRADE-LEDGER-UPDATE. THIS*
005400*                          STEP NOW ONLY WRITES THE DAILY BAR    *
005500*                          EXTRACT FOR THAT STEP TO CONSUME.     *
005600* 05/09/2005 MPT  PR-0832  FUNDAMENTAL SEARCH WAS SCORING A ROW  *
005700*                          ON FILE WITH ITS DATA-PRESENT CODE    *
005800*                          SET TO 'N' - UNPOPULATED METRICS WERE *
005900*                          BEING RUN THROUGH THE FIVE CHECKS     *
006000*                          INSTEAD OF FALLING BACK TO THE        *
006100*                          NEUTRAL/60.0 DEFAULT.  ALSO DROPPED   *
006200*                          A DEAD DUPLICATE CONDITION LEFT IN    *
006300*                          THE PE CHECK FROM AN EARLIER DRAFT.   *
006400* 02/11/2006 SDH  PR-0887  ZERO-AVG-LOSS GUARD IN THE RSI ROUTINE*
006500*                          MOVED A 6-DECIMAL LITERAL INTO A      *
006600*                          4-DECIMAL COMP FIELD AND GOT TRUNCATED*
006700*                          RIGHT BACK TO ZERO - SYMBOLS WITH 14  *
006800*                          STRAIGHT UP BARS WERE STILL DIVIDING  *
006900*                          BY ZERO.  LITERAL NOW MATCHES THE     *
007000*                          FIELD'S PRECISION.                    *
007100* 02/11/2006 SDH  PR-0888  4250-ENTRY-VOLUME-NORMAL WAS ZEROING  *
007200*                          THE WHOLE COMPUTE-AREA GROUP ON ENTRY,*
007300*                          WHICH WIPED OUT WS-J AFTER 3400 HAD   *
007400*                          ALREADY SET IT FOR THE CONSEC-BARS-   *
007500*                          ABOVE-EMA COUNT.  ANALYSIS LOG WAS    *
007600*                          SHOWING ZERO ON EVERY RECORD WITH A   *
007700*                          TREND SCORE OF 3 OR BETTER.  STRAY     *
007800*                          ZERO STATEMENT REMOVED - IT NEVER     *
007900*                          SERVED ANY PURPOSE IN THIS PARAGRAPH. *
008000******************************************************************
008100 ENVIRONMENT DIVISION.
008200******************************************************************
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.        IBM-3090.
008500 OBJECT-COMPUTER.        IBM-3090.
008600 SPECIAL-NAMES.
008700     C01                     IS TOP-OF-FORM
008800     CLASS SYMBOL-CHARACTERS IS "A" THRU "Z", "0" THRU "9"
008900     UPSI-0 ON  STATUS IS WS-DEBUG-TRACE-ON
009000            OFF STATUS IS WS-DEBUG-TRACE-OFF.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT INDEX-FILE          ASSIGN TO INDEXFIL
009400         ORGANIZATION IS LINE SEQUENTIAL.
009500     SELECT PRICE-FILE          ASSIGN TO PRICEFIL
009600         ORGANIZATION IS LINE SEQUENTIAL.
009700     SELECT FUNDAMENTAL-FILE    ASSIGN TO FUNDFIL
009800         ORGANIZATION IS LINE SEQUENTIAL.
009900     SELECT ANALYSIS-LOG-FILE   ASSIGN TO ANLYLOG
010000         ORGANIZATION IS LINE SEQUENTIAL.
010100     SELECT DAILY-EXTRACT-FILE  ASSIGN TO BAREXTR
010200         ORGANIZATION IS LINE SEQUENTIAL.
010300******************************************************************
010400 DATA DIVISION.
010500******************************************************************
010600 FILE SECTION.
010700*----------------------------------------------------------------*
010800*    INDEX-FILE - ONE RECORD PER TRADING DAY, BENCHMARK INDEX    *
010900*----------------------------------------------------------------*
011000 FD  INDEX-FILE.
011100 01  INDEX-RECORD-IN.
011200     05  IX-DATE.
011300         10  IX-YYYY-DATE.
011400             15  IX-CC-DATE             PIC 9(02).
011500             15  IX-YY-DATE             PIC 9(02).
011600         10  IX-MM-DATE                 PIC 9(02).
011700         10  IX-DD-DATE                 PIC 9(02).
011800     05  IX-CLOSE                       PIC S9(06)V9(02).
011900     05  IX-HIGH                        PIC S9(06)V9(02).
012000     05  IX-LOW                         PIC S9(06)V9(02).
012100     05  FILLER                         PIC X(18).
012200*----------------------------------------------------------------*
012300*    PRICE-FILE - ONE RECORD PER STOCK PER DAY, SORTED BY        *
012400*    SYMBOL THEN DATE ASCENDING                                  *
012500*----------------------------------------------------------------*
012600 FD  PRICE-FILE.
012700 01  PRICE-RECORD-IN.
012800     05  PR-SYMBOL                      PIC X(12).
012900     05  PR-DATE.
013000         10  PR-YYYY-DATE.
013100             15  PR-CC-DATE             PIC 9(02).
013200             15  PR-YY-DATE             PIC 9(02).
013300         10  PR-MM-DATE                 PIC 9(02).
013400         10  PR-DD-DATE                 PIC 9(02).
013500     05  PR-OPEN                        PIC S9(05)V9(02).
013600     05  PR-HIGH                        PIC S9(05)V9(02).
013700     05  PR-LOW                         PIC S9(05)V9(02).
013800     05  PR-CLOSE                       PIC S9(05)V9(02).
013900     05  PR-VOLUME                      PIC 9(10).
014000     05  FILLER                         PIC X(22).
014100*----------------------------------------------------------------*
014200*    FUNDAMENTAL-FILE - ONE RECORD PER SYMBOL, OPTIONAL          *
014300*----------------------------------------------------------------*
014400 FD  FUNDAMENTAL-FILE.
014500 01  FUNDAMENTAL-RECORD-IN.
014600     05  FD-SYMBOL                      PIC X(12).
014700     05  FD-EPS-GROWTH-3Y                PIC S9(03)V9(02).
014800     05  FD-PE                          PIC S9(04)V9(02).
014900     05  FD-INDUSTRY-PE                 PIC S9(04)V9(02).
015000     05  FD-DEBT-EQUITY                 PIC S9(02)V9(02).
015100     05  FD-ROE                         PIC S9(03)V9(02).
015200     05  FD-OP-CASHFLOW                 PIC S9(09).
015300     05  FD-DATA-PRESENT-CD             PIC X(01).
015400         88  FD-DATA-PRESENT-YES            VALUE "Y".
015500         88  FD-DATA-PRESENT-NO             VALUE "N".
015600     05  FILLER                         PIC X(12).
015700*----------------------------------------------------------------*
015800*    ANALYSIS-LOG-FILE - ONE RECORD PER STOCK ANALYZED TODAY     *
015900*----------------------------------------------------------------*
016000 FD  ANALYSIS-LOG-FILE.
016100 01  ANALYSIS-LOG-RECORD-OUT.
016200     05  AL-DATE.
016300         10  AL-YYYY-DATE.
016400             15  AL-CC-DATE             PIC 9(02).
016500             15  AL-YY-DATE             PIC 9(02).
016600         10  AL-MM-DATE                 PIC 9(02).
016700         10  AL-DD-DATE                 PIC 9(02).
016800     05  AL-SYMBOL                      PIC X(12).
016900     05  AL-MARKET-STATE                PIC X(08).
017000     05  AL-FUND-STATE                  PIC X(07).
017100     05  AL-FUND-SCORE                  PIC 9(03)V9(01).
017200     05  AL-FUND-CHECKS.
017300         10  AL-FUND-CHECK-EPS          PIC X(01).
017400         10  AL-FUND-CHECK-PE           PIC X(01).
017500         10  AL-FUND-CHECK-DEBT         PIC X(01).
017600         10  AL-FUND-CHECK-ROE          PIC X(01).
017700         10  AL-FUND-CHECK-CASHFLOW     PIC X(01).
017800     05  AL-TREND-STATE                 PIC X(10).
017900     05  AL-ENTRY-STATE                 PIC X(04).
018000     05  AL-RS-STATE                    PIC X(07).
018100     05  AL-RS-VALUE                    PIC S9(01)V9(04).
018200     05  AL-BEHAVIOR                    PIC X(12).
018300     05  AL-ELIGIBLE-CD                 PIC X(01).
018400         88  AL-ELIGIBLE-YES                VALUE "Y".
018500         88  AL-ELIGIBLE-NO                 VALUE "N".
018600     05  AL-REJECT-REASONS              PIC X(80).
018700     05  AL-CLOSE                       PIC S9(05)V9(02).
018800     05  AL-RSI                         PIC 9(03)V9(02).
018900     05  AL-CONSEC-BARS                 PIC 9(03).
019000     05  FILLER                         PIC X(22).
019100*----------------------------------------------------------------*
019200*    DAILY-EXTRACT-FILE - HANDOFF TO PAPER-TRADE-LEDGER-UPDATE   *
019300*    (WORK FILE - INTERNAL TO THIS BATCH RUN ONLY)               *
019400*----------------------------------------------------------------*
019500 FD  DAILY-EXTRACT-FILE.
019600 01  DAILY-EXTRACT-RECORD-OUT.
019700     05  DE-SYMBOL                      PIC X(12).
019800     05  DE-DATE.
019900         10  DE-YYYY-DATE.
020000             15  DE-CC-DATE             PIC 9(02).
020100             15  DE-YY-DATE             PIC 9(02).
020200         10  DE-MM-DATE                 PIC 9(02).
020300         10  DE-DD-DATE                 PIC 9(02).
020400     05  DE-CLOSE                       PIC S9(05)V9(02).
020500     05  DE-LOW                         PIC S9(05)V9(02).
020600     05  DE-HIGH                        PIC S9(05)V9(02).
020700     05  DE-BEHAVIOR                    PIC X(12).
020800     05  DE-TREND-STATE                 PIC X(10).
020900     05  DE-ENTRY-STATE                 PIC X(04).
021000     05  DE-RS-STATE                    PIC X(07).
021100     05  DE-MARKET-STATE                PIC X(08).
021200     05  DE-FUND-STATE                  PIC X(07).
021300     05  DE-ELIGIBLE-CD                 PIC X(01).
021400     05  FILLER                         PIC X(11).
021500******************************************************************
021600 WORKING-STORAGE SECTION.
021700******************************************************************
021800*----------------------------------------------------------------*
021900*    STANDALONE SCRATCH COUNTERS - NOT PART OF ANY LARGER GROUP  *
022000*----------------------------------------------------------------*
022100 77  WS-DEBUG-DUMP-IDX               PIC 9(05) COMP VALUE ZERO.
022200 77  WS-DEBUG-LINE-CT                PIC 9(05) COMP VALUE ZERO.
022300*----------------------------------------------------------------*
022400*    RUN PARAMETER CARD - SUPPLIED BY THE JCL / RUN DECK         *
022500*----------------------------------------------------------------*
022600 01  WS-RUN-PARAMETER-CARD.
022700     05  WS-RUN-DATE.
022800         10  WS-RUN-YYYY-DATE.
022900             15  WS-RUN-CC-DATE         PIC 9(02).
023000             15  WS-RUN-YY-DATE         PIC 9(02).
023100         10  WS-RUN-MM-DATE             PIC 9(02).
023200         10  WS-RUN-DD-DATE             PIC 9(02).
023300     05  FILLER                         PIC X(72).
023400*----------------------------------------------------------------*
023500*    END-OF-FILE SWITCHES                                        *
023600*----------------------------------------------------------------*
023700 01  WS-SWITCHES.
023800     05  WS-INDEX-EOF-SW                PIC X(01) VALUE "N".
023900         88  WS-INDEX-EOF                   VALUE "Y".
024000     05  WS-PRICE-EOF-SW                PIC X(01) VALUE "N".
024100         88  WS-PRICE-EOF                   VALUE "Y".
024200     05  WS-FUND-EOF-SW                 PIC X(01) VALUE "N".
024300         88  WS-FUND-EOF                    VALUE "Y".
024400     05  WS-SYMBOL-BREAK-SW             PIC X(01) VALUE "N".
024500         88  WS-SYMBOL-BREAK                 VALUE "Y".
024600*----------------------------------------------------------------*
024700*    BENCHMARK INDEX TABLE - LOADED ONCE, FULL HISTORY           *
024800*----------------------------------------------------------------*
024900 01  WS-INDEX-TABLE-CONTROL.
025000     05  WS-INDEX-BAR-COUNT             PIC 9(05) COMP.
025100     05  WS-INDEX-MAX-BARS              PIC 9(05) COMP VALUE 2000.
025200 01  WS-INDEX-TABLE.
025300     05  WS-INDEX-ENTRY OCCURS 2000 TIMES
025400                        INDEXED BY IX-IDX.
025500         10  WI-DATE                    PIC 9(08).
025600         10  WI-CLOSE                   PIC S9(06)V9(02).
025700         10  WI-HIGH                    PIC S9(06)V9(02).
025800         10  WI-LOW                     PIC S9(06)V9(02).
025900         10  WI-EMA50                   PIC S9(06)V9(04) COMP.
026000*----------------------------------------------------------------*
026100*    RAW-IMAGE VIEW OF THE INDEX TABLE - USED BY THE OPERATIONS  *
026200*    DESK'S SPOT-CHECK DUMP SO THE WHOLE ENTRY CAN BE MOVED AS   *
026300*    ONE FIELD WITHOUT UNPACKING EACH COMP ITEM                 *
026400*----------------------------------------------------------------*
026500 01  WS-INDEX-TABLE-RAW-VIEW REDEFINES WS-INDEX-TABLE.
026600     05  WX-INDEX-ROW OCCURS 2000 TIMES
026700                      INDEXED BY WX-IDX.
026800         10  WX-INDEX-IMAGE             PIC X(40).
026900*----------------------------------------------------------------*
027000*    FUNDAMENTAL LOOKUP TABLE - LOADED ONCE, SORTED BY SYMBOL    *
027100*    ON THE INCOMING FILE, SEARCHED BY BINARY SEARCH             *
027200*----------------------------------------------------------------*
027300 01  WS-FUND-TABLE-CONTROL.
027400     05  WS-FUND-ENTRY-COUNT            PIC 9(05) COMP.
027500     05  WS-FUND-MAX-ENTRIES            PIC 9(05) COMP VALUE 5000.
027600 01  WS-FUND-TABLE.
027700     05  WS-FUND-ENTRY OCCURS 5000 TIMES
027800                       ASCENDING KEY IS WF-SYMBOL
027900                       INDEXED BY FT-IDX.
028000         10  WF-SYMBOL                  PIC X(12).
028100         10  WF-FULL-ROW.
028200             15  WF-EPS-GROWTH-3Y       PIC S9(03)V9(02).
028300             15  WF-PE                  PIC S9(04)V9(02).
028400             15  WF-INDUSTRY-PE         PIC S9(04)V9(02).
028500             15  WF-DEBT-EQUITY         PIC S9(02)V9(02).
028600             15  WF-ROE                 PIC S9(03)V9(02).
028700             15  WF-OP-CASHFLOW         PIC S9(09).
028800             15  WF-DATA-PRESENT-CD     PIC X(01).
028900*----------------------------------------------------------------*
029000*    SYMBOL-ONLY KEY VIEW OF THE FUNDAMENTAL TABLE - USED WHEN   *
029100*    WE ONLY NEED TO CONFIRM A SYMBOL IS ON FILE WITHOUT         *
029200*    TOUCHING EACH RATIO FIELD SEPARATELY                       *
029300*----------------------------------------------------------------*
029400 01  WS-FUND-TABLE-KEY-VIEW REDEFINES WS-FUND-TABLE.
029500     05  WK-FUND-ENTRY OCCURS 5000 TIMES
029600                       ASCENDING KEY IS WK-SYMBOL
029700                       INDEXED BY WK-IDX.
029800         10  WK-SYMBOL                  PIC X(12).
029900         10  FILLER                     PIC X(36).
030000*----------------------------------------------------------------*
030100*    PER-SYMBOL PRICE-BAR WORKING TABLE                          *
030200*----------------------------------------------------------------*
030300 01  WS-SYMBOL-CONTROL.
030400     05  WS-CURRENT-SYMBOL              PIC X(12).
030500     05  WS-PRIOR-SYMBOL                PIC X(12).
030600     05  WS-BAR-COUNT                   PIC 9(05) COMP.
030700     05  WS-BAR-MAX                     PIC 9(05) COMP VALUE 200.
030800     05  WS-LATEST                      PIC 9(05) COMP.
030900 01  WS-BAR-TABLE.
031000     05  WS-BAR-ENTRY OCCURS 200 TIMES
031100                      INDEXED BY BR-IDX.
031200         10  WB-DATE                    PIC 9(08).
031300         10  WB-CLOSE                   PIC S9(05)V9(02).
031400         10  WB-HIGH                    PIC S9(05)V9(02).
031500         10  WB-LOW                     PIC S9(05)V9(02).
031600         10  WB-VOLUME                  PIC 9(10).
031700         10  WB-EMA20                   PIC S9(05)V9(04) COMP.
031800         10  WB-EMA50                   PIC S9(05)V9(04) COMP.
031900         10  WB-RSI                     PIC S9(03)V9(04) COMP.
032000         10  WB-VOL-AVG20               PIC S9(10)V9(02) COMP.
032100         10  WB-ATR                     PIC S9(05)V9(04) COMP.
032200         10  WB-ATR-PCT                 PIC S9(03)V9(06) COMP.
032300*----------------------------------------------------------------*
032400*    ALTERNATE VIEWS OF THE BAR ENTRY - PACKED-DAY-OF-WEEK VIEW  *
032500*    USED BY THE OPERATIONS DESK'S SPOT-CHECK LISTING (SEE       *
032600*    9000-DEBUG-DUMP-BAR); KEPT NEXT TO THE MAIN TABLE SO A      *
032700*    MAINTAINER CAN SEE BOTH SHAPES TOGETHER                     *
032800*----------------------------------------------------------------*
032900 01  WS-BAR-TABLE-DEBUG-VIEW REDEFINES WS-BAR-TABLE.
033000     05  WD-BAR-ENTRY OCCURS 200 TIMES
033100                      INDEXED BY DB-IDX.
033200         10  WD-DATE-YYYYMMDD           PIC 9(08).
033300         10  WD-PRICE-BLOCK             PIC X(14).
033400         10  WD-VOLUME                  PIC 9(10).
033500         10  WD-INDICATOR-BLOCK         PIC X(28).
033600*----------------------------------------------------------------*
033700*    MARKET STATE (SET ONCE, PER RUN)                            *
033800*----------------------------------------------------------------*
033900 01  WS-MARKET-STATE-AREA.
034000     05  WS-MARKET-STATE                PIC X(08) VALUE SPACES.
034100         88  WS-MARKET-RISK-ON              VALUE "RISK-ON".
034200         88  WS-MARKET-RISK-OFF             VALUE "RISK-OFF".
034300         88  WS-MARKET-UNKNOWN              VALUE "UNKNOWN".
034400*----------------------------------------------------------------*
034500*    FUNDAMENTAL GATE WORK AREA                                  *
034600*----------------------------------------------------------------*
034700 01  WS-FUND-GATE-AREA.
034800     05  WS-FUND-STATE                  PIC X(07).
034900     05  WS-FUND-SCORE                  PIC S9(03)V9(01) COMP.
035000     05  WS-FUND-PASSED-COUNT           PIC 9(01) COMP.
035100     05  WS-FUND-CHECK-EPS              PIC X(01).
035200     05  WS-FUND-CHECK-PE               PIC X(01).
035300     05  WS-FUND-CHECK-DEBT             PIC X(01).
035400     05  WS-FUND-CHECK-ROE              PIC X(01).
035500     05  WS-FUND-CHECK-CASHFLOW         PIC X(01).
035600     05  WS-FUND-FOUND-SW               PIC X(01).
035700         88  WS-FUND-FOUND                  VALUE "Y".
035800*----------------------------------------------------------------*
035900*    TECHNICAL ANALYZER WORK AREA                                *
036000*----------------------------------------------------------------*
036100 01  WS-TECH-AREA.
036200     05  WS-TREND-STATE                 PIC X(10).
036300     05  WS-ENTRY-STATE                 PIC X(04).
036400     05  WS-TREND-SCORE                 PIC 9(01) COMP.
036500     05  WS-ENTRY-SCORE                 PIC 9(01) COMP.
036600     05  WS-COND-CLOSE-GT-EMA20-SW      PIC X(01).
036700     05  WS-COND-EMA20-GT-EMA50-SW      PIC X(01).
036800     05  WS-COND-EMA20-RISING-SW        PIC X(01).
036900     05  WS-COND-RSI-GE-40-SW           PIC X(01).
037000     05  WS-COND-NO-SWING-BREAK-SW      PIC X(01).
037100     05  WS-COND-PULLBACK-SHALLOW-SW    PIC X(01).
037200     05  WS-COND-RSI-ENTRY-ZONE-SW      PIC X(01).
037300     05  WS-COND-VOLUME-NORMAL-SW       PIC X(01).
037400     05  WS-SWING-LOW-LAST5             PIC S9(05)V9(02) COMP.
037500     05  WS-SWING-LOW-PREV5             PIC S9(05)V9(02) COMP.
037600     05  WS-PULLBACK-HIGH               PIC S9(05)V9(02) COMP.
037700     05  WS-PULLBACK-HIGH-IDX           PIC 9(05) COMP.
037800     05  WS-PULLBACK-L1                 PIC S9(05)V9(02) COMP.
037900     05  WS-PULLBACK-L2                 PIC S9(05)V9(02) COMP.
038000     05  WS-PULLBACK-IMPULSE            PIC S9(05)V9(02) COMP.
038100     05  WS-PULLBACK-DEPTH              PIC S9(01)V9(04) COMP.
038200*----------------------------------------------------------------*
038300*    RELATIVE-STRENGTH WORK AREA                                 *
038400*----------------------------------------------------------------*
038500 01  WS-RS-AREA.
038600     05  WS-RS-STATE                    PIC X(07).
038700     05  WS-RS-VALUE                    PIC S9(01)V9(04) COMP.
038800     05  WS-STOCK-RETURN                PIC S9(01)V9(04) COMP.
038900     05  WS-INDEX-RETURN                PIC S9(01)V9(04) COMP.
039000*----------------------------------------------------------------*
039100*    BEHAVIOR CLASSIFIER WORK AREA                                *
039200*----------------------------------------------------------------*
039300 01  WS-BEHAVIOR-AREA.
039400     05  WS-BEHAVIOR-STATE              PIC X(12).
039500     05  WS-FAILURE-COUNT               PIC 9(01) COMP.
039600     05  WS-EXPANSION-COUNT             PIC 9(01) COMP.
039700     05  WS-SIG-RSI-DIVERGENCE-SW       PIC X(01).
039800     05  WS-SIG-EMA-FLATTEN-SW          PIC X(01).
039900     05  WS-SIG-SWING-BREAK-SW          PIC X(01).
040000     05  WS-SIG-EFFORT-NO-RESULT-SW     PIC X(01).
040100     05  WS-SIG-RS-WEAK-SW              PIC X(01).
040200     05  WS-SIG-VOL-COMPRESSED-SW       PIC X(01).
040300     05  WS-SIG-RANGE-TIGHT-SW          PIC X(01).
040400     05  WS-SIG-HIGHER-LOWS-SW          PIC X(01).
040500     05  WS-SIG-VOLUME-QUIET-SW         PIC X(01).
040600     05  WS-ATR-PCT-AVG20               PIC S9(03)V9(06) COMP.
040700*----------------------------------------------------------------*
040800*    ELIGIBILITY DECIDER WORK AREA                                *
040900*----------------------------------------------------------------*
041000 01  WS-ELIGIBILITY-AREA.
041100     05  WS-ELIGIBLE-SW                 PIC X(01).
041200         88  WS-ELIGIBLE                    VALUE "Y".
041300     05  WS-REJECT-REASONS              PIC X(80).
041400     05  WS-REJECT-LEN                  PIC 9(03) COMP.
041500*----------------------------------------------------------------*
041600*    MISCELLANEOUS COMPUTE WORK AREAS                             *
041700*----------------------------------------------------------------*
041800 01  WS-COMPUTE-AREA.
041900     05  WS-EMA-K-FACTOR                PIC S9(01)V9(06) COMP.
042000     05  WS-DELTA                       PIC S9(05)V9(02) COMP.
042100     05  WS-GAIN                        PIC S9(05)V9(02) COMP.
042200     05  WS-LOSS                        PIC S9(05)V9(02) COMP.
042300     05  WS-SUM-GAIN                    PIC S9(07)V9(02) COMP.
042400     05  WS-SUM-LOSS                    PIC S9(07)V9(02) COMP.
042500     05  WS-AVG-GAIN                    PIC S9(05)V9(04) COMP.
042600     05  WS-AVG-LOSS                    PIC S9(05)V9(04) COMP.
042700     05  WS-RS-RATIO                    PIC S9(05)V9(04) COMP.
042800     05  WS-SUM-VOLUME                  PIC S9(12)V9(02) COMP.
042900     05  WS-SUM-HIGH-LOW                PIC S9(07)V9(04) COMP.
043000     05  WS-SUM-ATR-PCT                 PIC S9(05)V9(06) COMP.
043100     05  WS-MIN-LOW                     PIC S9(05)V9(02) COMP.
043200     05  WS-MAX-HIGH                    PIC S9(05)V9(02) COMP.
043300     05  WS-I                           PIC 9(05) COMP.
043400     05  WS-J                           PIC 9(05) COMP.
043500     05  WS-START-IDX                   PIC 9(05) COMP.
043600     05  WS-END-IDX                     PIC 9(05) COMP.
043700*----------------------------------------------------------------*
043800*    RUN TOTALS                                                  *
043900*----------------------------------------------------------------*
044000 01  WS-RUN-TOTALS.
044100     05  WS-SYMBOLS-READ-CT             PIC 9(07) COMP VALUE ZERO.
044200     05  WS-SYMBOLS-ANALYZED-CT         PIC 9(07) COMP VALUE ZERO.
044300     05  WS-SYMBOLS-SKIPPED-CT          PIC 9(07) COMP VALUE ZERO.
044400     05  WS-SYMBOLS-ELIGIBLE-CT         PIC 9(07) COMP VALUE ZERO.
044500******************************************************************
044600 PROCEDURE DIVISION.
044700******************************************************************
044800 0000-MAIN-CONTROL.
044900*
045000     PERFORM 0100-INITIALIZE            THRU 0100-EXIT.
045100     PERFORM 1000-LOAD-INDEX-TABLE       THRU 1000-EXIT.
045200     PERFORM 1500-COMPUTE-MARKET-STATE   THRU 1500-EXIT.
045300     PERFORM 1800-LOAD-FUNDAMENTAL-TABLE THRU 1800-EXIT.
045400     PERFORM 2000-PROCESS-PRICE-FILE     THRU 2000-EXIT.
045500     PERFORM 9800-CLOSE-FILES            THRU 9800-EXIT.
045600     DISPLAY "STOCK-DAILY-ANALYSIS SYMBOLS READ    "
045700             WS-SYMBOLS-READ-CT.
045800     DISPLAY "STOCK-DAILY-ANALYSIS SYMBOLS ANALYZED"
045900             WS-SYMBOLS-ANALYZED-CT.
046000     DISPLAY "STOCK-DAILY-ANALYSIS SYMBOLS SKIPPED "
046100             WS-SYMBOLS-SKIPPED-CT.
046200     DISPLAY "STOCK-DAILY-ANALYSIS SYMBOLS ELIGIBLE"
046300             WS-SYMBOLS-ELIGIBLE-CT.
046400     STOP RUN.
046500*
046600 0000-EXIT.
046700     EXIT.
046800*----------------------------------------------------------------*
046900 0100-INITIALIZE.
047000*----------------------------------------------------------------*
047100     ACCEPT WS-RUN-PARAMETER-CARD FROM SYSIN.
047200     IF WS-DEBUG-TRACE-ON
047300         DISPLAY "0100-INITIALIZE RUN DATE " WS-RUN-DATE
047400     END-IF.
047500     OPEN INPUT  INDEX-FILE
047600                 PRICE-FILE
047700                 FUNDAMENTAL-FILE.
047800     OPEN OUTPUT ANALYSIS-LOG-FILE
047900                 DAILY-EXTRACT-FILE.
048000*
048100 0100-EXIT.
048200     EXIT.
048300*----------------------------------------------------------------*
048400*    1000 SERIES - LOAD THE BENCHMARK INDEX INTO A TABLE,        *
048500*    ASCENDING BY DATE, THEN CARRY A ROLLING EMA-50 ALONGSIDE    *
048600*    EACH ENTRY (NEEDED BY THE RELATIVE-STRENGTH ANALYZER).      *
048700*----------------------------------------------------------------*
048800 1000-LOAD-INDEX-TABLE.
048900*
049000     PERFORM 1010-READ-INDEX-RECORD THRU 1010-EXIT.
049100     PERFORM 1020-STORE-INDEX-ENTRY THRU 1020-EXIT
049200         UNTIL WS-INDEX-EOF.
049300*
049400 1000-EXIT.
049500     EXIT.
049600*----------------------------------------------------------------*
049700 1010-READ-INDEX-RECORD.
049800*----------------------------------------------------------------*
049900     READ INDEX-FILE
050000         AT END
050100             SET WS-INDEX-EOF TO TRUE
050200     END-READ.
050300*
050400 1010-EXIT.
050500     EXIT.
050600*----------------------------------------------------------------*
050700 1020-STORE-INDEX-ENTRY.
050800*----------------------------------------------------------------*
050900     ADD 1 TO WS-INDEX-BAR-COUNT.
051000     SET IX-IDX TO WS-INDEX-BAR-COUNT.
051100     MOVE IX-DATE  TO WI-DATE  (IX-IDX).
051200     MOVE IX-CLOSE TO WI-CLOSE (IX-IDX).
051300     MOVE IX-HIGH  TO WI-HIGH  (IX-IDX).
051400     MOVE IX-LOW   TO WI-LOW   (IX-IDX).
051500     IF WS-INDEX-BAR-COUNT = 1
051600         MOVE IX-CLOSE TO WI-EMA50 (IX-IDX)
051700     ELSE
051800         COMPUTE WI-EMA50 (IX-IDX) ROUNDED =
051900             (IX-CLOSE * 0.039216) +
052000             (WI-EMA50 (IX-IDX - 1) * 0.960784)
052100     END-IF.
052200     PERFORM 1010-READ-INDEX-RECORD THRU 1010-EXIT.
052300*
052400 1020-EXIT.
052500     EXIT.
052600*----------------------------------------------------------------*
052700*    1500 SERIES - MARKET-STATE ANALYZER (SET ONCE PER RUN)      *
052800*----------------------------------------------------------------*
052900 1500-COMPUTE-MARKET-STATE.
053000*
053100     IF WS-INDEX-BAR-COUNT < 50
053200         SET WS-MARKET-UNKNOWN TO TRUE
053300     ELSE
053400         IF WI-CLOSE (WS-INDEX-BAR-COUNT) >
053500            WI-EMA50 (WS-INDEX-BAR-COUNT)
053600             SET WS-MARKET-RISK-ON  TO TRUE
053700         ELSE
053800             SET WS-MARKET-RISK-OFF TO TRUE
053900         END-IF
054000     END-IF.
054100*
054200 1500-EXIT.
054300     EXIT.
054400*----------------------------------------------------------------*
054500*    1800 SERIES - LOAD FUNDAMENTAL TABLE (SORTED ON SYMBOL ON   *
054600*    THE INCOMING FILE) FOR BINARY-SEARCH LOOKUP LATER           *
054700*----------------------------------------------------------------*
054800 1800-LOAD-FUNDAMENTAL-TABLE.
054900*
055000     PERFORM 1810-READ-FUND-RECORD  THRU 1810-EXIT.
055100     PERFORM 1820-STORE-FUND-ENTRY  THRU 1820-EXIT
055200         UNTIL WS-FUND-EOF.
055300*
055400 1800-EXIT.
055500     EXIT.
055600*----------------------------------------------------------------*
055700 1810-READ-FUND-RECORD.
055800*----------------------------------------------------------------*
055900     READ FUNDAMENTAL-FILE
056000         AT END
056100             SET WS-FUND-EOF TO TRUE
056200     END-READ.
056300*
056400 1810-EXIT.
056500     EXIT.
056600*----------------------------------------------------------------*
056700 1820-STORE-FUND-ENTRY.
056800*----------------------------------------------------------------*
056900     ADD 1 TO WS-FUND-ENTRY-COUNT.
057000     SET FT-IDX TO WS-FUND-ENTRY-COUNT.
057100     MOVE FD-SYMBOL          TO WF-SYMBOL      (FT-IDX).
057200     MOVE FD-EPS-GROWTH-3Y   TO WF-EPS-GROWTH-3Y (FT-IDX).
057300     MOVE FD-PE              TO WF-PE          (FT-IDX).
057400     MOVE FD-INDUSTRY-PE     TO WF-INDUSTRY-PE (FT-IDX).
057500     MOVE FD-DEBT-EQUITY     TO WF-DEBT-EQUITY (FT-IDX).
057600     MOVE FD-ROE             TO WF-ROE         (FT-IDX).
057700     MOVE FD-OP-CASHFLOW     TO WF-OP-CASHFLOW (FT-IDX).
057800     MOVE FD-DATA-PRESENT-CD TO WF-DATA-PRESENT-CD (FT-IDX).
057900     PERFORM 1810-READ-FUND-RECORD THRU 1810-EXIT.
058000*
058100 1820-EXIT.
058200     EXIT.
058300*----------------------------------------------------------------*
058400*    2000 SERIES - CONTROL-BREAK PROCESSING OF THE PRICE FILE    *
058500*----------------------------------------------------------------*
058600 2000-PROCESS-PRICE-FILE.
058700*
058800     PERFORM 2010-READ-PRICE-RECORD THRU 2010-EXIT.
058900     PERFORM 2100-PROCESS-ONE-SYMBOL THRU 2100-EXIT
059000         UNTIL WS-PRICE-EOF.
059100*
059200 2000-EXIT.
059300     EXIT.
059400*----------------------------------------------------------------*
059500 2010-READ-PRICE-RECORD.
059600*----------------------------------------------------------------*
059700     READ PRICE-FILE
059800         AT END
059900             SET WS-PRICE-EOF TO TRUE
060000     END-READ.
060100*
060200 2010-EXIT.
060300     EXIT.
060400*----------------------------------------------------------------*
060500*    2100 SERIES - LOAD ONE SYMBOL'S BARS, THEN ANALYZE          *
060600*----------------------------------------------------------------*
060700 2100-PROCESS-ONE-SYMBOL.
060800*----------------------------------------------------------------*
060900     MOVE PR-SYMBOL TO WS-CURRENT-SYMBOL.
061000     MOVE ZERO      TO WS-BAR-COUNT.
061100     ADD 1 TO WS-SYMBOLS-READ-CT.
061200     PERFORM 2150-LOAD-ONE-BAR THRU 2150-EXIT
061300         UNTIL WS-PRICE-EOF
061400         OR    PR-SYMBOL NOT = WS-CURRENT-SYMBOL
061500         OR    WS-BAR-COUNT >= WS-BAR-MAX.
061600     IF WS-BAR-COUNT < 50
061700         ADD 1 TO WS-SYMBOLS-SKIPPED-CT
061800     ELSE
061900         MOVE WS-BAR-COUNT TO WS-LATEST
062000         PERFORM 3000-COMPUTE-INDICATORS  THRU 3000-EXIT
062100         PERFORM 4100-FUNDAMENTAL-GATE    THRU 4100-EXIT
062200         PERFORM 4200-TECHNICAL-ANALYZER  THRU 4200-EXIT
062300         PERFORM 4300-RS-ANALYZER         THRU 4300-EXIT
062400         PERFORM 4400-BEHAVIOR-CLASSIFIER THRU 4400-EXIT
062500         PERFORM 4500-ELIGIBILITY-DECIDER THRU 4500-EXIT
062600         PERFORM 5000-WRITE-ANALYSIS-LOG  THRU 5000-EXIT
062700         PERFORM 6000-WRITE-DAILY-EXTRACT THRU 6000-EXIT
062800         ADD 1 TO WS-SYMBOLS-ANALYZED-CT
062900         IF WS-DEBUG-TRACE-ON
063000             PERFORM 9000-DEBUG-DUMP-BAR THRU 9000-EXIT
063100         END-IF
063200     END-IF.
063300*
063400 2100-EXIT.
063500     EXIT.
063600*----------------------------------------------------------------*
063700 2150-LOAD-ONE-BAR.
063800*----------------------------------------------------------------*
063900     ADD 1 TO WS-BAR-COUNT.
064000     SET BR-IDX TO WS-BAR-COUNT.
064100     MOVE PR-DATE   TO WB-DATE   (BR-IDX).
064200     MOVE PR-CLOSE  TO WB-CLOSE  (BR-IDX).
064300     MOVE PR-HIGH   TO WB-HIGH   (BR-IDX).
064400     MOVE PR-LOW    TO WB-LOW    (BR-IDX).
064500     MOVE PR-VOLUME TO WB-VOLUME (BR-IDX).
064600     MOVE ZERO      TO WB-EMA20 (BR-IDX) WB-EMA50 (BR-IDX)
064700                       WB-RSI (BR-IDX) WB-VOL-AVG20 (BR-IDX)
064800                       WB-ATR (BR-IDX) WB-ATR-PCT (BR-IDX).
064900     PERFORM 2010-READ-PRICE-RECORD THRU 2010-EXIT.
065000*
065100 2150-EXIT.
065200     EXIT.
065300*----------------------------------------------------------------*
065400*    3000 SERIES - INDICATOR CALCULATOR (EMA/RSI/VOL-AVG/ATR)    *
065500*----------------------------------------------------------------*
065600 3000-COMPUTE-INDICATORS.
065700*
065800     PERFORM 3100-COMPUTE-EMA        THRU 3100-EXIT.
065900     PERFORM 3200-COMPUTE-RSI        THRU 3200-EXIT.
066000     PERFORM 3300-COMPUTE-VOL-AVG    THRU 3300-EXIT.
066100     PERFORM 3350-COMPUTE-ATR        THRU 3350-EXIT.
066200     PERFORM 3400-COMPUTE-CONSEC-BARS THRU 3400-EXIT.
066300*
066400 3000-EXIT.
066500     EXIT.
066600*----------------------------------------------------------------*
066700*    3100 - EMA(20) AND EMA(50), SEEDED WITH THE FIRST CLOSE     *
066800*----------------------------------------------------------------*
066900 3100-COMPUTE-EMA.
067000*----------------------------------------------------------------*
067100     MOVE WB-CLOSE (1) TO WB-EMA20 (1) WB-EMA50 (1).
067200     SET BR-IDX TO 2.
067300     PERFORM 3110-COMPUTE-ONE-EMA-PAIR THRU 3110-EXIT
067400         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-BAR-COUNT.
067500*
067600 3100-EXIT.
067700     EXIT.
067800*----------------------------------------------------------------*
067900 3110-COMPUTE-ONE-EMA-PAIR.
068000*----------------------------------------------------------------*
068100     SET BR-IDX TO WS-I.
068200     IF WS-I <= 20
068300         COMPUTE WB-EMA20 (BR-IDX) ROUNDED =
068400             (WB-CLOSE (BR-IDX) * 0.095238) +
068500             (WB-EMA20 (BR-IDX - 1) * 0.904762)
068600     ELSE
068700         COMPUTE WB-EMA20 (BR-IDX) ROUNDED =
068800             (WB-CLOSE (BR-IDX) * 0.095238) +
068900             (WB-EMA20 (BR-IDX - 1) * 0.904762)
069000     END-IF.
069100     COMPUTE WB-EMA50 (BR-IDX) ROUNDED =
069200         (WB-CLOSE (BR-IDX) * 0.039216) +
069300         (WB-EMA50 (BR-IDX - 1) * 0.960784).
069400*
069500 3110-EXIT.
069600     EXIT.
069700*----------------------------------------------------------------*
069800*    3200 - RSI(14), SIMPLE-AVERAGE FLAVOR, DEFINED FROM BAR 15  *
069900*----------------------------------------------------------------*
070000 3200-COMPUTE-RSI.
070100*----------------------------------------------------------------*
070200     IF WS-BAR-COUNT < 15
070300         GO TO 3200-EXIT
070400     END-IF.
070500     PERFORM 3210-COMPUTE-ONE-RSI THRU 3210-EXIT
070600         VARYING WS-I FROM 15 BY 1 UNTIL WS-I > WS-BAR-COUNT.
070700*
070800 3200-EXIT.
070900     EXIT.
071000*----------------------------------------------------------------*
071100 3210-COMPUTE-ONE-RSI.
071200*----------------------------------------------------------------*
071300     MOVE ZERO TO WS-SUM-GAIN WS-SUM-LOSS.
071400     COMPUTE WS-START-IDX = WS-I - 13.
071500     PERFORM 3220-ACCUM-GAIN-LOSS THRU 3220-EXIT
071600         VARYING WS-J FROM WS-START-IDX BY 1 UNTIL WS-J > WS-I.
071700     COMPUTE WS-AVG-GAIN ROUNDED = WS-SUM-GAIN / 14.
071800     COMPUTE WS-AVG-LOSS ROUNDED = WS-SUM-LOSS / 14.
071900     IF WS-AVG-LOSS = ZERO
072000         MOVE 0.0001 TO WS-AVG-LOSS
072100     END-IF.
072200     COMPUTE WS-RS-RATIO ROUNDED = WS-AVG-GAIN / WS-AVG-LOSS.
072300     SET BR-IDX TO WS-I.
072400     COMPUTE WB-RSI (BR-IDX) ROUNDED =
072500         100 - (100 / (1 + WS-RS-RATIO)).
072600*
072700 3210-EXIT.
072800     EXIT.
072900*----------------------------------------------------------------*
073000 3220-ACCUM-GAIN-LOSS.
073100*----------------------------------------------------------------*
073200     COMPUTE WS-DELTA = WB-CLOSE (WS-J) - WB-CLOSE (WS-J - 1).
073300     IF WS-DELTA > ZERO
073400         ADD WS-DELTA TO WS-SUM-GAIN
073500     ELSE
073600         COMPUTE WS-LOSS = ZERO - WS-DELTA
073700         ADD WS-LOSS TO WS-SUM-LOSS
073800     END-IF.
073900*
074000 3220-EXIT.
074100     EXIT.
074200*----------------------------------------------------------------*
074300*    3300 - 20-BAR SIMPLE MOVING AVERAGE OF VOLUME                *
074400*----------------------------------------------------------------*
074500 3300-COMPUTE-VOL-AVG.
074600*----------------------------------------------------------------*
074700     IF WS-BAR-COUNT < 20
074800         GO TO 3300-EXIT
074900     END-IF.
075000     PERFORM 3310-COMPUTE-ONE-VOL-AVG THRU 3310-EXIT
075100         VARYING WS-I FROM 20 BY 1 UNTIL WS-I > WS-BAR-COUNT.
075200*
075300 3300-EXIT.
075400     EXIT.
075500*----------------------------------------------------------------*
075600 3310-COMPUTE-ONE-VOL-AVG.
075700*----------------------------------------------------------------*
075800     MOVE ZERO TO WS-SUM-VOLUME.
075900     COMPUTE WS-START-IDX = WS-I - 19.
076000     PERFORM 3320-ACCUM-VOLUME THRU 3320-EXIT
076100         VARYING WS-J FROM WS-START-IDX BY 1 UNTIL WS-J > WS-I.
076200     SET BR-IDX TO WS-I.
076300     COMPUTE WB-VOL-AVG20 (BR-IDX) ROUNDED = WS-SUM-VOLUME / 20.
076400*
076500 3310-EXIT.
076600     EXIT.
076700*----------------------------------------------------------------*
076800 3320-ACCUM-VOLUME.
076900*----------------------------------------------------------------*
077000     ADD WB-VOLUME (WS-J) TO WS-SUM-VOLUME.
077100*
077200 3320-EXIT.
077300     EXIT.
077400*----------------------------------------------------------------*
077500*    3350 - ATR(14) AND ATR% (NEEDED BY THE EXPANSION SIGNALS)   *
077600*----------------------------------------------------------------*
077700 3350-COMPUTE-ATR.
077800*----------------------------------------------------------------*
077900     IF WS-BAR-COUNT < 14
078000         GO TO 3350-EXIT
078100     END-IF.
078200     PERFORM 3360-COMPUTE-ONE-ATR THRU 3360-EXIT
078300         VARYING WS-I FROM 14 BY 1 UNTIL WS-I > WS-BAR-COUNT.
078400*
078500 3350-EXIT.
078600     EXIT.
078700*----------------------------------------------------------------*
078800 3360-COMPUTE-ONE-ATR.
078900*----------------------------------------------------------------*
079000     MOVE ZERO TO WS-SUM-HIGH-LOW.
079100     COMPUTE WS-START-IDX = WS-I - 13.
079200     PERFORM 3370-ACCUM-HIGH-LOW THRU 3370-EXIT
079300         VARYING WS-J FROM WS-START-IDX BY 1 UNTIL WS-J > WS-I.
079400     SET BR-IDX TO WS-I.
079500     COMPUTE WB-ATR (BR-IDX) ROUNDED = WS-SUM-HIGH-LOW / 14.
079600     IF WB-CLOSE (BR-IDX) NOT = ZERO
079700         COMPUTE WB-ATR-PCT (BR-IDX) ROUNDED =
079800             WB-ATR (BR-IDX) / WB-CLOSE (BR-IDX)
079900     END-IF.
080000*
080100 3360-EXIT.
080200     EXIT.
080300*----------------------------------------------------------------*
080400 3370-ACCUM-HIGH-LOW.
080500*----------------------------------------------------------------*
080600     ADD WB-HIGH (WS-J) TO WS-SUM-HIGH-LOW.
080700     SUBTRACT WB-LOW (WS-J) FROM WS-SUM-HIGH-LOW.
080800*
080900 3370-EXIT.
081000     EXIT.
081100*----------------------------------------------------------------*
081200*    3400 - CONSECUTIVE BARS ABOVE BOTH EMAS, COUNTING BACKWARDS *
081300*    FROM THE LATEST BAR                                        *
081400*----------------------------------------------------------------*
081500 3400-COMPUTE-CONSEC-BARS.
081600*----------------------------------------------------------------*
081700     MOVE ZERO TO WS-J.
081800     SET BR-IDX TO WS-LATEST.
081900     PERFORM 3410-CHECK-ONE-BAR-ABOVE THRU 3410-EXIT
082000         UNTIL BR-IDX < 1
082100         OR    WD-DATE-YYYYMMDD (BR-IDX) = ZERO.
082200*
082300 3400-EXIT.
082400     EXIT.
082500*----------------------------------------------------------------*
082600 3410-CHECK-ONE-BAR-ABOVE.
082700*----------------------------------------------------------------*
082800     IF WB-EMA20 (BR-IDX) > WB-EMA50 (BR-IDX)
082900         IF WB-CLOSE (BR-IDX) > WB-EMA20 (BR-IDX)
083000             ADD 1 TO WS-J
083100             SET BR-IDX DOWN BY 1
083200         ELSE
083300             SET BR-IDX TO 0
083400         END-IF
083500     ELSE
083600         IF WB-CLOSE (BR-IDX) > WB-EMA50 (BR-IDX)
083700             ADD 1 TO WS-J
083800             SET BR-IDX DOWN BY 1
083900         ELSE
084000             SET BR-IDX TO 0
084100         END-IF
084200     END-IF.
084300*
084400 3410-EXIT.
084500     EXIT.
084600*----------------------------------------------------------------*
084700*    4100 SERIES - FUNDAMENTAL GATE                              *
084800*----------------------------------------------------------------*
084900 4100-FUNDAMENTAL-GATE.
085000*
085100     MOVE "N" TO WS-FUND-FOUND-SW.
085200     PERFORM 4110-SEARCH-FUNDAMENTAL THRU 4110-EXIT.
085300     IF NOT WS-FUND-FOUND
085400         MOVE "NEUTRAL" TO WS-FUND-STATE
085500         MOVE 60.0      TO WS-FUND-SCORE
085600         MOVE "N"       TO WS-FUND-CHECK-EPS WS-FUND-CHECK-PE
085700                           WS-FUND-CHECK-DEBT WS-FUND-CHECK-ROE
085800                           WS-FUND-CHECK-CASHFLOW
085900     ELSE
086000         PERFORM 4120-SCORE-FUNDAMENTAL THRU 4120-EXIT
086100     END-IF.
086200*
086300 4100-EXIT.
086400     EXIT.
086500*----------------------------------------------------------------*
086600*    4110 - BINARY SEARCH THE SORTED FUNDAMENTAL TABLE.  A ROW   *
086700*    CARRYING 'N' IN ITS DATA-PRESENT CODE HAS NO REAL METRICS   *
086800*    BEHIND IT AND IS TREATED THE SAME AS A SYMBOL NOT ON THE    *
086900*    TABLE AT ALL - NEUTRAL/60.0 DEFAULT, NOT SCORED.  PR-0832.  *
087000*----------------------------------------------------------------*
087100 4110-SEARCH-FUNDAMENTAL.
087200*----------------------------------------------------------------*
087300     IF WS-FUND-ENTRY-COUNT = ZERO
087400         GO TO 4110-EXIT
087500     END-IF.
087600     SEARCH ALL WS-FUND-ENTRY
087700         AT END
087800             MOVE "N" TO WS-FUND-FOUND-SW
087900         WHEN WF-SYMBOL (FT-IDX) = WS-CURRENT-SYMBOL
088000             IF WF-DATA-PRESENT-CD (FT-IDX) = "N"
088100                 MOVE "N" TO WS-FUND-FOUND-SW
088200             ELSE
088300                 MOVE "Y" TO WS-FUND-FOUND-SW
088400                 MOVE WF-EPS-GROWTH-3Y (FT-IDX)
088500                                           TO FD-EPS-GROWTH-3Y
088600                 MOVE WF-PE (FT-IDX)      TO FD-PE
088700                 MOVE WF-INDUSTRY-PE (FT-IDX)
088800                                           TO FD-INDUSTRY-PE
088900                 MOVE WF-DEBT-EQUITY (FT-IDX)
089000                                           TO FD-DEBT-EQUITY
089100                 MOVE WF-ROE (FT-IDX)     TO FD-ROE
089200                 MOVE WF-OP-CASHFLOW (FT-IDX)
089300                                           TO FD-OP-CASHFLOW
089400             END-IF
089500     END-SEARCH.
089600*
089700 4110-EXIT.
089800     EXIT.
089900*----------------------------------------------------------------*
090000 4120-SCORE-FUNDAMENTAL.
090100*----------------------------------------------------------------*
090200     MOVE ZERO TO WS-FUND-PASSED-COUNT.
090300     IF FD-EPS-GROWTH-3Y > 10
090400         MOVE "T" TO WS-FUND-CHECK-EPS
090500         ADD 1 TO WS-FUND-PASSED-COUNT
090600     ELSE
090700         MOVE "F" TO WS-FUND-CHECK-EPS
090800     END-IF.
090900     IF FD-PE < FD-INDUSTRY-PE AND FD-PE < 25
091000         MOVE "T" TO WS-FUND-CHECK-PE
091100         ADD 1 TO WS-FUND-PASSED-COUNT
091200     ELSE
091300         MOVE "F" TO WS-FUND-CHECK-PE
091400     END-IF.
091500     IF FD-DEBT-EQUITY < 0.5
091600         MOVE "T" TO WS-FUND-CHECK-DEBT
091700         ADD 1 TO WS-FUND-PASSED-COUNT
091800     ELSE
091900         MOVE "F" TO WS-FUND-CHECK-DEBT
092000     END-IF.
092100     IF FD-ROE > 15
092200         MOVE "T" TO WS-FUND-CHECK-ROE
092300         ADD 1 TO WS-FUND-PASSED-COUNT
092400     ELSE
092500         MOVE "F" TO WS-FUND-CHECK-ROE
092600     END-IF.
092700     IF FD-OP-CASHFLOW > 0
092800         MOVE "T" TO WS-FUND-CHECK-CASHFLOW
092900         ADD 1 TO WS-FUND-PASSED-COUNT
093000     ELSE
093100         MOVE "F" TO WS-FUND-CHECK-CASHFLOW
093200     END-IF.
093300     COMPUTE WS-FUND-SCORE ROUNDED =
093400         (WS-FUND-PASSED-COUNT / 5) * 100.
093500     IF WS-FUND-SCORE >= 70
093600         MOVE "PASS"    TO WS-FUND-STATE
093700     ELSE
093800         IF WS-FUND-SCORE >= 40
093900             MOVE "NEUTRAL" TO WS-FUND-STATE
094000         ELSE
094100             MOVE "FAIL"    TO WS-FUND-STATE
094200         END-IF
094300     END-IF.
094400*
094500 4120-EXIT.
094600     EXIT.
094700*----------------------------------------------------------------*
094800*    4200 SERIES - TECHNICAL ANALYZER (TREND / ENTRY)            *
094900*----------------------------------------------------------------*
095000 4200-TECHNICAL-ANALYZER.
095100*
095200     MOVE ZERO TO WS-TREND-SCORE WS-ENTRY-SCORE.
095300     PERFORM 4210-TREND-CLOSE-ABOVE-EMA20   THRU 4210-EXIT.
095400     PERFORM 4211-TREND-EMA20-ABOVE-EMA50   THRU 4211-EXIT.
095500     PERFORM 4212-TREND-EMA20-RISING        THRU 4212-EXIT.
095600     PERFORM 4213-TREND-RSI-GE-40           THRU 4213-EXIT.
095700     PERFORM 4220-NO-SWING-LOW-BREAK        THRU 4220-EXIT.
095800     IF WS-TREND-SCORE >= 4
095900         MOVE "STRONG"     TO WS-TREND-STATE
096000     ELSE
096100         IF WS-TREND-SCORE = 3
096200             MOVE "DEVELOPING" TO WS-TREND-STATE
096300         ELSE
096400             MOVE "ABSENT"     TO WS-TREND-STATE
096500         END-IF
096600     END-IF.
096700     IF WS-TREND-SCORE < 3
096800         MOVE "N/A" TO WS-ENTRY-STATE
096900     ELSE
097000         PERFORM 4230-PULLBACK-SHALLOW      THRU 4230-EXIT
097100         PERFORM 4240-ENTRY-RSI-ZONE         THRU 4240-EXIT
097200         PERFORM 4250-ENTRY-VOLUME-NORMAL    THRU 4250-EXIT
097300         IF WS-ENTRY-SCORE = 3
097400             MOVE "OK"   TO WS-ENTRY-STATE
097500         ELSE
097600             IF WS-ENTRY-SCORE = 2
097700                 MOVE "WAIT" TO WS-ENTRY-STATE
097800             ELSE
097900                 MOVE "NO"   TO WS-ENTRY-STATE
098000             END-IF
098100         END-IF
098200     END-IF.
098300*
098400 4200-EXIT.
098500     EXIT.
098600*----------------------------------------------------------------*
098700 4210-TREND-CLOSE-ABOVE-EMA20.
098800*----------------------------------------------------------------*
098900     IF WB-CLOSE (WS-LATEST) > WB-EMA20 (WS-LATEST)
099000         ADD 1 TO WS-TREND-SCORE
099100     END-IF.
099200*
099300 4210-EXIT.
099400     EXIT.
099500*----------------------------------------------------------------*
099600 4211-TREND-EMA20-ABOVE-EMA50.
099700*----------------------------------------------------------------*
099800     IF WB-EMA20 (WS-LATEST) > WB-EMA50 (WS-LATEST)
099900         ADD 1 TO WS-TREND-SCORE
100000     END-IF.
100100*
100200 4211-EXIT.
100300     EXIT.
100400*----------------------------------------------------------------*
100500 4212-TREND-EMA20-RISING.
100600*----------------------------------------------------------------*
100700     IF WS-LATEST > 5
100800         IF WB-EMA20 (WS-LATEST) > WB-EMA20 (WS-LATEST - 5)
100900             ADD 1 TO WS-TREND-SCORE
101000         END-IF
101100     END-IF.
101200*
101300 4212-EXIT.
101400     EXIT.
101500*----------------------------------------------------------------*
101600 4213-TREND-RSI-GE-40.
101700*----------------------------------------------------------------*
101800     IF WB-RSI (WS-LATEST) >= 40
101900         ADD 1 TO WS-TREND-SCORE
102000     END-IF.
102100*
102200 4213-EXIT.
102300     EXIT.
102400*----------------------------------------------------------------*
102500 4220-NO-SWING-LOW-BREAK.
102600*----------------------------------------------------------------*
102700     MOVE "N" TO WS-COND-NO-SWING-BREAK-SW.
102800     IF WS-LATEST >= 10
102900         COMPUTE WS-START-IDX = WS-LATEST - 4.
103000         MOVE WB-LOW (WS-START-IDX) TO WS-SWING-LOW-LAST5.
103100         PERFORM 4221-MIN-LOW-LAST5 THRU 4221-EXIT
103200             VARYING WS-I FROM WS-START-IDX BY 1
103300             UNTIL WS-I > WS-LATEST.
103400         COMPUTE WS-START-IDX = WS-LATEST - 9.
103500         COMPUTE WS-END-IDX   = WS-LATEST - 5.
103600         MOVE WB-LOW (WS-START-IDX) TO WS-SWING-LOW-PREV5.
103700         PERFORM 4222-MIN-LOW-PREV5 THRU 4222-EXIT
103800             VARYING WS-I FROM WS-START-IDX BY 1
103900             UNTIL WS-I > WS-END-IDX.
104000         IF WS-SWING-LOW-LAST5 > WS-SWING-LOW-PREV5
104100             MOVE "Y" TO WS-COND-NO-SWING-BREAK-SW
104200         END-IF
104300     END-IF.
104400     IF WS-COND-NO-SWING-BREAK-SW = "Y"
104500         ADD 1 TO WS-TREND-SCORE
104600     END-IF.
104700*
104800 4220-EXIT.
104900     EXIT.
105000*----------------------------------------------------------------*
105100 4221-MIN-LOW-LAST5.
105200*----------------------------------------------------------------*
105300     IF WB-LOW (WS-I) < WS-SWING-LOW-LAST5
105400         MOVE WB-LOW (WS-I) TO WS-SWING-LOW-LAST5
105500     END-IF.
105600*
105700 4221-EXIT.
105800     EXIT.
105900*----------------------------------------------------------------*
106000 4222-MIN-LOW-PREV5.
106100*----------------------------------------------------------------*
106200     IF WB-LOW (WS-I) < WS-SWING-LOW-PREV5
106300         MOVE WB-LOW (WS-I) TO WS-SWING-LOW-PREV5
106400     END-IF.
106500*
106600 4222-EXIT.
106700     EXIT.
106800*----------------------------------------------------------------*
106900*    4230 - PULLBACK SHALLOW (ENTRY CONDITION 1)                 *
107000*----------------------------------------------------------------*
107100 4230-PULLBACK-SHALLOW.
107200*----------------------------------------------------------------*
107300     MOVE "N" TO WS-COND-PULLBACK-SHALLOW-SW.
107400     COMPUTE WS-START-IDX = WS-LATEST - 19.
107500     IF WS-START-IDX < 1
107600         MOVE 1 TO WS-START-IDX
107700     END-IF.
107800     MOVE WB-HIGH (WS-START-IDX) TO WS-PULLBACK-HIGH.
107900     MOVE WS-START-IDX           TO WS-PULLBACK-HIGH-IDX.
108000     PERFORM 4231-FIND-HIGHEST-HIGH THRU 4231-EXIT
108100         VARYING WS-I FROM WS-START-IDX BY 1
108200         UNTIL WS-I > WS-LATEST.
108300     COMPUTE WS-START-IDX = WS-PULLBACK-HIGH-IDX - 30.
108400     IF WS-START-IDX < 1
108500         MOVE 1 TO WS-START-IDX
108600     END-IF.
108700     COMPUTE WS-END-IDX = WS-PULLBACK-HIGH-IDX - 1.
108800     IF WS-END-IDX < WS-START-IDX
108900         MOVE WS-PULLBACK-HIGH-IDX TO WS-END-IDX
109000     END-IF.
109100     MOVE WB-LOW (WS-START-IDX) TO WS-PULLBACK-L1.
109200     PERFORM 4232-FIND-L1 THRU 4232-EXIT
109300         VARYING WS-I FROM WS-START-IDX BY 1
109400         UNTIL WS-I > WS-END-IDX.
109500     MOVE WB-LOW (WS-PULLBACK-HIGH-IDX) TO WS-PULLBACK-L2.
109600     PERFORM 4233-FIND-L2 THRU 4233-EXIT
109700         VARYING WS-I FROM WS-PULLBACK-HIGH-IDX BY 1
109800         UNTIL WS-I > WS-LATEST.
109900     COMPUTE WS-PULLBACK-IMPULSE =
110000         WS-PULLBACK-HIGH - WS-PULLBACK-L1.
110100     IF WS-PULLBACK-IMPULSE > ZERO
110200         AND WS-PULLBACK-L2 < WS-PULLBACK-HIGH
110300         COMPUTE WS-PULLBACK-DEPTH ROUNDED =
110400             (WS-PULLBACK-HIGH - WS-PULLBACK-L2) /
110500             WS-PULLBACK-IMPULSE
110600         IF WS-PULLBACK-DEPTH <= 0.50
110700             MOVE "Y" TO WS-COND-PULLBACK-SHALLOW-SW
110800         END-IF
110900     END-IF.
111000*
111100 4230-EXIT.
111200     EXIT.
111300*----------------------------------------------------------------*
111400 4231-FIND-HIGHEST-HIGH.
111500*----------------------------------------------------------------*
111600     IF WB-HIGH (WS-I) > WS-PULLBACK-HIGH
111700         MOVE WB-HIGH (WS-I) TO WS-PULLBACK-HIGH
111800         MOVE WS-I            TO WS-PULLBACK-HIGH-IDX
111900     END-IF.
112000*
112100 4231-EXIT.
112200     EXIT.
112300*----------------------------------------------------------------*
112400 4232-FIND-L1.
112500*----------------------------------------------------------------*
112600     IF WB-LOW (WS-I) < WS-PULLBACK-L1
112700         MOVE WB-LOW (WS-I) TO WS-PULLBACK-L1
112800     END-IF.
112900*
113000 4232-EXIT.
113100     EXIT.
113200*----------------------------------------------------------------*
113300 4233-FIND-L2.
113400*----------------------------------------------------------------*
113500     IF WB-LOW (WS-I) < WS-PULLBACK-L2
113600         MOVE WB-LOW (WS-I) TO WS-PULLBACK-L2
113700     END-IF.
113800*
113900 4233-EXIT.
114000     EXIT.
114100*----------------------------------------------------------------*
114200 4240-ENTRY-RSI-ZONE.
114300*----------------------------------------------------------------*
114400     IF WB-RSI (WS-LATEST) >= 40 AND WB-RSI (WS-LATEST) <= 60
114500         MOVE "Y" TO WS-COND-RSI-ENTRY-ZONE-SW
114600     ELSE
114700         MOVE "N" TO WS-COND-RSI-ENTRY-ZONE-SW
114800     END-IF.
114900     IF WS-COND-PULLBACK-SHALLOW-SW = "Y"
115000         ADD 1 TO WS-ENTRY-SCORE
115100     END-IF.
115200     IF WS-COND-RSI-ENTRY-ZONE-SW = "Y"
115300         ADD 1 TO WS-ENTRY-SCORE
115400     END-IF.
115500*
115600 4240-EXIT.
115700     EXIT.
115800*----------------------------------------------------------------*
115900 4250-ENTRY-VOLUME-NORMAL.
116000*----------------------------------------------------------------*
116100     IF WB-VOLUME (WS-LATEST) <
116200        (WB-VOL-AVG20 (WS-LATEST) * 1.75)
116300         ADD 1 TO WS-ENTRY-SCORE
116400     END-IF.
116500*
116600 4250-EXIT.
116700     EXIT.
116800*----------------------------------------------------------------*
116900*    4300 SERIES - RELATIVE-STRENGTH ANALYZER                    *
117000*----------------------------------------------------------------*
117100 4300-RS-ANALYZER.
117200*
117300     IF WS-LATEST < 21 OR WS-INDEX-BAR-COUNT < 21
117400         MOVE "N/A" TO WS-RS-STATE
117500         MOVE ZERO  TO WS-RS-VALUE
117600     ELSE
117700         COMPUTE WS-STOCK-RETURN ROUNDED =
117800             (WB-CLOSE (WS-LATEST) - WB-CLOSE (WS-LATEST - 20))
117900             / WB-CLOSE (WS-LATEST - 20)
118000         COMPUTE WS-INDEX-RETURN ROUNDED =
118100             (WI-CLOSE (WS-INDEX-BAR-COUNT) -
118200              WI-CLOSE (WS-INDEX-BAR-COUNT - 20))
118300             / WI-CLOSE (WS-INDEX-BAR-COUNT - 20)
118400         COMPUTE WS-RS-VALUE ROUNDED =
118500             WS-STOCK-RETURN - WS-INDEX-RETURN
118600         IF WS-RS-VALUE > 0.02
118700             MOVE "STRONG"  TO WS-RS-STATE
118800         ELSE
118900             IF WS-RS-VALUE > -0.02
119000                 MOVE "NEUTRAL" TO WS-RS-STATE
119100             ELSE
119200                 MOVE "WEAK"    TO WS-RS-STATE
119300             END-IF
119400         END-IF
119500     END-IF.
119600*
119700 4300-EXIT.
119800     EXIT.
119900*----------------------------------------------------------------*
120000*    4400 SERIES - BEHAVIOR CLASSIFIER                            *
120100*----------------------------------------------------------------*
120200 4400-BEHAVIOR-CLASSIFIER.
120300*
120400     IF WS-LATEST < 20
120500         MOVE "CONTINUATION" TO WS-BEHAVIOR-STATE
120600         GO TO 4400-EXIT
120700     END-IF.
120800     PERFORM 4410-FAILURE-SIGNALS   THRU 4410-EXIT.
120900     IF WS-FAILURE-COUNT >= 2
121000         MOVE "FAILURE" TO WS-BEHAVIOR-STATE
121100     ELSE
121200         PERFORM 4420-EXPANSION-SIGNALS THRU 4420-EXIT
121300         IF WS-EXPANSION-COUNT >= 3
121400             MOVE "EXPANSION"    TO WS-BEHAVIOR-STATE
121500         ELSE
121600             MOVE "CONTINUATION" TO WS-BEHAVIOR-STATE
121700         END-IF
121800     END-IF.
121900*
122000 4400-EXIT.
122100     EXIT.
122200*----------------------------------------------------------------*
122300 4410-FAILURE-SIGNALS.
122400*----------------------------------------------------------------*
122500     MOVE ZERO TO WS-FAILURE-COUNT.
122600     IF WS-LATEST > 9
122700         IF WB-CLOSE (WS-LATEST) > WB-CLOSE (WS-LATEST - 9)
122800            AND WB-RSI (WS-LATEST) < WB-RSI (WS-LATEST - 9)
122900             ADD 1 TO WS-FAILURE-COUNT
123000         END-IF
123100     END-IF.
123200     IF WS-LATEST > 2
123300         IF WB-EMA20 (WS-LATEST) <= WB-EMA20 (WS-LATEST - 2)
123400             ADD 1 TO WS-FAILURE-COUNT
123500         END-IF
123600     END-IF.
123700     IF WS-COND-NO-SWING-BREAK-SW = "N"
123800         ADD 1 TO WS-FAILURE-COUNT
123900     END-IF.
124000     IF WB-VOLUME (WS-LATEST) > (WB-VOL-AVG20 (WS-LATEST) * 1.5)
124100        AND WS-LATEST > 1
124200        AND WB-CLOSE (WS-LATEST) <= WB-CLOSE (WS-LATEST - 1)
124300         ADD 1 TO WS-FAILURE-COUNT
124400     END-IF.
124500     IF WS-RS-STATE = "WEAK"
124600         ADD 1 TO WS-FAILURE-COUNT
124700     END-IF.
124800*
124900 4410-EXIT.
125000     EXIT.
125100*----------------------------------------------------------------*
125200 4420-EXPANSION-SIGNALS.
125300*----------------------------------------------------------------*
125400     MOVE ZERO TO WS-EXPANSION-COUNT.
125500     PERFORM 4421-VOLATILITY-COMPRESSED THRU 4421-EXIT.
125600     PERFORM 4422-RANGE-TIGHT           THRU 4422-EXIT.
125700     PERFORM 4423-HIGHER-LOWS           THRU 4423-EXIT.
125800     IF WB-VOLUME (WS-LATEST) < WB-VOL-AVG20 (WS-LATEST)
125900         ADD 1 TO WS-EXPANSION-COUNT
126000     END-IF.
126100*
126200 4420-EXIT.
126300     EXIT.
126400*----------------------------------------------------------------*
126500 4421-VOLATILITY-COMPRESSED.
126600*----------------------------------------------------------------*
126700     IF WS-LATEST < 34
126800         GO TO 4421-EXIT
126900     END-IF.
127000     MOVE ZERO TO WS-SUM-ATR-PCT.
127100     COMPUTE WS-START-IDX = WS-LATEST - 19.
127200     PERFORM 4424-ACCUM-ATR-PCT THRU 4424-EXIT
127300         VARYING WS-I FROM WS-START-IDX BY 1
127400         UNTIL WS-I > WS-LATEST.
127500     COMPUTE WS-ATR-PCT-AVG20 ROUNDED = WS-SUM-ATR-PCT / 20.
127600     IF WB-ATR-PCT (WS-LATEST) < WS-ATR-PCT-AVG20
127700         ADD 1 TO WS-EXPANSION-COUNT
127800     END-IF.
127900*
128000 4421-EXIT.
128100     EXIT.
128200*----------------------------------------------------------------*
128300 4422-RANGE-TIGHT.
128400*----------------------------------------------------------------*
128500     IF WS-LATEST < 15
128600         GO TO 4422-EXIT
128700     END-IF.
128800     COMPUTE WS-START-IDX = WS-LATEST - 14.
128900     MOVE WB-HIGH (WS-START-IDX) TO WS-MAX-HIGH.
129000     MOVE WB-LOW  (WS-START-IDX) TO WS-MIN-LOW.
129100     PERFORM 4425-MINMAX-15 THRU 4425-EXIT
129200         VARYING WS-I FROM WS-START-IDX BY 1
129300         UNTIL WS-I > WS-LATEST.
129400     IF WS-MAX-HIGH NOT = ZERO
129500         COMPUTE WS-PULLBACK-DEPTH ROUNDED =
129600             (WS-MAX-HIGH - WS-MIN-LOW) / WS-MAX-HIGH
129700         IF WS-PULLBACK-DEPTH < 0.08
129800             ADD 1 TO WS-EXPANSION-COUNT
129900         END-IF
130000     END-IF.
130100*
130200 4422-EXIT.
130300     EXIT.
130400*----------------------------------------------------------------*
130500 4423-HIGHER-LOWS.
130600*----------------------------------------------------------------*
130700     IF WS-LATEST < 6
130800         GO TO 4423-EXIT
130900     END-IF.
131000     IF WB-LOW (WS-LATEST - 2) > WB-LOW (WS-LATEST - 5)
131100         ADD 1 TO WS-EXPANSION-COUNT
131200     END-IF.
131300*
131400 4423-EXIT.
131500     EXIT.
131600*----------------------------------------------------------------*
131700 4424-ACCUM-ATR-PCT.
131800*----------------------------------------------------------------*
131900     ADD WB-ATR-PCT (WS-I) TO WS-SUM-ATR-PCT.
132000*
132100 4424-EXIT.
132200     EXIT.
132300*----------------------------------------------------------------*
132400 4425-MINMAX-15.
132500*----------------------------------------------------------------*
132600     IF WB-HIGH (WS-I) > WS-MAX-HIGH
132700         MOVE WB-HIGH (WS-I) TO WS-MAX-HIGH
132800     END-IF.
132900     IF WB-LOW (WS-I) < WS-MIN-LOW
133000         MOVE WB-LOW (WS-I) TO WS-MIN-LOW
133100     END-IF.
133200*
133300 4425-EXIT.
133400     EXIT.
133500*----------------------------------------------------------------*
133600*    4500 SERIES - ELIGIBILITY DECIDER                           *
133700*----------------------------------------------------------------*
133800 4500-ELIGIBILITY-DECIDER.
133900*
134000     MOVE SPACES TO WS-REJECT-REASONS.
134100     MOVE ZERO   TO WS-REJECT-LEN.
134200     MOVE "Y"    TO WS-ELIGIBLE-SW.
134300     IF WS-FUND-STATE = "FAIL"
134400         PERFORM 4510-APPEND-REASON THRU 4510-EXIT
134500     END-IF.
134600     IF WS-TREND-STATE = "ABSENT"
134700         PERFORM 4520-APPEND-TREND-REASON THRU 4520-EXIT
134800     END-IF.
134900     IF WS-ENTRY-STATE NOT = "OK"
135000         PERFORM 4530-APPEND-ENTRY-REASON THRU 4530-EXIT
135100     END-IF.
135200     IF WS-RS-STATE = "WEAK"
135300         PERFORM 4540-APPEND-RS-REASON THRU 4540-EXIT
135400     END-IF.
135500     IF WS-BEHAVIOR-STATE = "FAILURE"
135600         PERFORM 4550-APPEND-BEHAVIOR-REASON THRU 4550-EXIT
135700     END-IF.
135800     IF WS-REJECT-LEN > 0
135900         MOVE "N" TO WS-ELIGIBLE-SW
136000     END-IF.
136100     IF WS-ELIGIBLE
136200         ADD 1 TO WS-SYMBOLS-ELIGIBLE-CT
136300     END-IF.
136400*
136500 4500-EXIT.
136600     EXIT.
136700*----------------------------------------------------------------*
136800 4510-APPEND-REASON.
136900*----------------------------------------------------------------*
137000     IF WS-REJECT-LEN > 0
137100         ADD 1 TO WS-REJECT-LEN
137200         MOVE "|" TO WS-REJECT-REASONS (WS-REJECT-LEN:1)
137300     END-IF.
137400     MOVE "Fundamental: FAIL"
137500         TO WS-REJECT-REASONS (WS-REJECT-LEN + 1:17).
137600     ADD 17 TO WS-REJECT-LEN.
137700*
137800 4510-EXIT.
137900     EXIT.
138000*----------------------------------------------------------------*
138100 4520-APPEND-TREND-REASON.
138200*----------------------------------------------------------------*
138300     IF WS-REJECT-LEN > 0
138400         ADD 1 TO WS-REJECT-LEN
138500         MOVE "|" TO WS-REJECT-REASONS (WS-REJECT-LEN:1)
138600     END-IF.
138700     MOVE "Trend: ABSENT"
138800         TO WS-REJECT-REASONS (WS-REJECT-LEN + 1:13).
138900     ADD 13 TO WS-REJECT-LEN.
139000*
139100 4520-EXIT.
139200     EXIT.
139300*----------------------------------------------------------------*
139400 4530-APPEND-ENTRY-REASON.
139500*----------------------------------------------------------------*
139600     IF WS-REJECT-LEN > 0
139700         ADD 1 TO WS-REJECT-LEN
139800         MOVE "|" TO WS-REJECT-REASONS (WS-REJECT-LEN:1)
139900     END-IF.
140000     MOVE "Entry: " TO WS-REJECT-REASONS (WS-REJECT-LEN + 1:7).
140100     ADD 7 TO WS-REJECT-LEN.
140200     MOVE WS-ENTRY-STATE
140300         TO WS-REJECT-REASONS (WS-REJECT-LEN + 1:4).
140400     ADD 4 TO WS-REJECT-LEN.
140500*
140600 4530-EXIT.
140700     EXIT.
140800*----------------------------------------------------------------*
140900 4540-APPEND-RS-REASON.
141000*----------------------------------------------------------------*
141100     IF WS-REJECT-LEN > 0
141200         ADD 1 TO WS-REJECT-LEN
141300         MOVE "|" TO WS-REJECT-REASONS (WS-REJECT-LEN:1)
141400     END-IF.
141500     MOVE "RS: WEAK"
141600         TO WS-REJECT-REASONS (WS-REJECT-LEN + 1:8).
141700     ADD 8 TO WS-REJECT-LEN.
141800*
141900 4540-EXIT.
142000     EXIT.
142100*----------------------------------------------------------------*
142200 4550-APPEND-BEHAVIOR-REASON.
142300*----------------------------------------------------------------*
142400     IF WS-REJECT-LEN > 0
142500         ADD 1 TO WS-REJECT-LEN
142600         MOVE "|" TO WS-REJECT-REASONS (WS-REJECT-LEN:1)
142700     END-IF.
142800     MOVE "Behavior: FAILURE"
142900         TO WS-REJECT-REASONS (WS-REJECT-LEN + 1:17).
143000     ADD 17 TO WS-REJECT-LEN.
143100*
143200 4550-EXIT.
143300     EXIT.
143400*----------------------------------------------------------------*
143500*    5000 SERIES - WRITE ONE ANALYSIS-LOG-RECORD                 *
143600*----------------------------------------------------------------*
143700 5000-WRITE-ANALYSIS-LOG.
143800*
143900     MOVE WB-DATE (WS-LATEST)   TO AL-DATE.
144000     MOVE WS-CURRENT-SYMBOL     TO AL-SYMBOL.
144100     MOVE WS-MARKET-STATE       TO AL-MARKET-STATE.
144200     MOVE WS-FUND-STATE         TO AL-FUND-STATE.
144300     MOVE WS-FUND-SCORE         TO AL-FUND-SCORE.
144400     MOVE WS-FUND-CHECK-EPS     TO AL-FUND-CHECK-EPS.
144500     MOVE WS-FUND-CHECK-PE      TO AL-FUND-CHECK-PE.
144600     MOVE WS-FUND-CHECK-DEBT    TO AL-FUND-CHECK-DEBT.
144700     MOVE WS-FUND-CHECK-ROE     TO AL-FUND-CHECK-ROE.
144800     MOVE WS-FUND-CHECK-CASHFLOW TO AL-FUND-CHECK-CASHFLOW.
144900     MOVE WS-TREND-STATE        TO AL-TREND-STATE.
145000     MOVE WS-ENTRY-STATE        TO AL-ENTRY-STATE.
145100     MOVE WS-RS-STATE           TO AL-RS-STATE.
145200     MOVE WS-RS-VALUE           TO AL-RS-VALUE.
145300     MOVE WS-BEHAVIOR-STATE     TO AL-BEHAVIOR.
145400     MOVE WS-ELIGIBLE-SW        TO AL-ELIGIBLE-CD.
145500     MOVE WS-REJECT-REASONS     TO AL-REJECT-REASONS.
145600     MOVE WB-CLOSE (WS-LATEST)  TO AL-CLOSE.
145700     MOVE WB-RSI (WS-LATEST)    TO AL-RSI.
145800     MOVE WS-J                  TO AL-CONSEC-BARS.
145900     WRITE ANALYSIS-LOG-RECORD-OUT.
146000*
146100 5000-EXIT.
146200     EXIT.
146300*----------------------------------------------------------------*
146400*    6000 SERIES - WRITE THE DAILY-BAR-EXTRACT FOR STEP 2         *
146500*----------------------------------------------------------------*
146600 6000-WRITE-DAILY-EXTRACT.
146700*
146800     MOVE WS-CURRENT-SYMBOL       TO DE-SYMBOL.
146900     MOVE WB-DATE (WS-LATEST)     TO DE-DATE.
147000     MOVE WB-CLOSE (WS-LATEST)    TO DE-CLOSE.
147100     MOVE WB-LOW (WS-LATEST)      TO DE-LOW.
147200     MOVE WB-HIGH (WS-LATEST)     TO DE-HIGH.
147300     MOVE WS-BEHAVIOR-STATE       TO DE-BEHAVIOR.
147400     MOVE WS-TREND-STATE          TO DE-TREND-STATE.
147500     MOVE WS-ENTRY-STATE          TO DE-ENTRY-STATE.
147600     MOVE WS-RS-STATE             TO DE-RS-STATE.
147700     MOVE WS-MARKET-STATE         TO DE-MARKET-STATE.
147800     MOVE WS-FUND-STATE           TO DE-FUND-STATE.
147900     MOVE WS-ELIGIBLE-SW          TO DE-ELIGIBLE-CD.
148000     WRITE DAILY-EXTRACT-RECORD-OUT.
148100*
148200 6000-EXIT.
148300     EXIT.
148400*----------------------------------------------------------------*
148500*    9000 SERIES - OPERATIONS DESK SPOT-CHECK DUMP - ONLY FIRES  *
148600*    WHEN THE RUN DECK TURNS ON UPSI-0 FOR A TROUBLESHOOTING RUN *
148700*----------------------------------------------------------------*
148800 9000-DEBUG-DUMP-BAR.
148900*
149000     MOVE ZERO TO WS-DEBUG-DUMP-IDX.
149100     PERFORM 9010-DUMP-ONE-BAR THRU 9010-EXIT
149200         VARYING WS-DEBUG-DUMP-IDX FROM 1 BY 1
149300         UNTIL WS-DEBUG-DUMP-IDX > WS-LATEST.
149400*
149500 9000-EXIT.
149600     EXIT.
149700*----------------------------------------------------------------*
149800 9010-DUMP-ONE-BAR.
149900*----------------------------------------------------------------*
150000     SET DB-IDX TO WS-DEBUG-DUMP-IDX.
150100     ADD 1 TO WS-DEBUG-LINE-CT.
150200     DISPLAY "BAR-DUMP " WS-CURRENT-SYMBOL " "
150300             WD-DATE-YYYYMMDD (DB-IDX) " "
150400             WD-PRICE-BLOCK (DB-IDX).
150500*
150600 9010-EXIT.
150700     EXIT.
150800*----------------------------------------------------------------*
150900 9800-CLOSE-FILES.
151000*----------------------------------------------------------------*
151100     CLOSE INDEX-FILE
151200           PRICE-FILE
151300           FUNDAMENTAL-FILE
151400           ANALYSIS-LOG-FILE
151500           DAILY-EXTRACT-FILE.
151600*
151700 9800-EXIT.
151800     EXIT.
